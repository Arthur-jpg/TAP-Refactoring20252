000100*=============================================================*           
000200*  SECT-TBL       CLASS SECTION MASTER TABLE (IN-MEMORY)      *           
000300*  COPY MEMBER - REGISTRAR SYSTEMS                            *           
000400*  SHARED BY ENRLPOST AND RPTBUILD.  KEY IS SEC-CODE-TBL-WS + *           
000500*  SEC-YEAR-TBL-WS + SEC-SEM-TBL-WS, SORTED ASCENDING FOR THE *           
000600*  BINARY-SEARCH SECTION LOOKUP.                              *           
000700*  1985-06-11  R.HALPERN   ORIGINAL MEMBER                    *           
000800*  1999-11-03  D.OKAFOR    Y2K - SEC-YEAR-TBL-WS ALREADY 4    *           
000900*                          DIGITS, NO CONVERSION REQUIRED     *           
001000*=============================================================*           
001100*  CALLING PROGRAM MUST DECLARE SECT-TBL-CT-WS PIC 9(05) COMP  *          
001200*  (THE LOADED-ENTRY COUNT) BEFORE THIS COPY STATEMENT.        *          
001300*=============================================================*           
001400 01  SECT-TABLE.                                                          
001500     05  SECT-TBL-RTN OCCURS 1 TO 2000 TIMES                              
001600                      DEPENDING ON SECT-TBL-CT-WS                         
001700                      ASCENDING KEY IS SEC-CODE-TBL-WS                    
001800                                      SEC-YEAR-TBL-WS                     
001900                                      SEC-SEM-TBL-WS                      
002000                      INDEXED BY SECT-TBL-NDX.                            
002100         10  SEC-CODE-TBL-WS       PIC 9(05).                             
002200         10  SEC-YEAR-TBL-WS       PIC 9(04).                             
002300         10  SEC-SEM-TBL-WS        PIC 9(01).                             
002400         10  SEC-SUBJ-TBL-WS       PIC 9(05).                             
002500         10  FILLER                PIC X(05).                             
