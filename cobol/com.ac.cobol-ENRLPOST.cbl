000100*========================================================                 
000200*SYSTEM: STUDENT RECORDS - REGISTRAR SYSTEMS                              
000300*MODULE: ENRLPOST  (ENROLLMENT TRANSACTION POSTING)                       
000400*DESCRIPTION:                                                             
000500*THIS PROGRAM READS THE NIGHTLY ENROLLMENT TRANSACTION FILE,              
000600*VALIDATES EACH TRANSACTION AGAINST THE STUDENT, SECTION AND              
000700*ENROLLMENT MASTERS, AND POSTS ACCEPTED TRANSACTIONS TO THE               
000800*NEW-ENROLLMENT FILE PICKED UP LATER BY RPTBUILD.  REJECTED               
000900*TRANSACTIONS ARE WRITTEN TO THE ERROR FILE WITH A REASON.                
001000*===============================================================          
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID. ENRLPOST.                                                    
001300 AUTHOR. R.HALPERN.                                                       
001400 INSTALLATION. REGISTRAR SYSTEMS GROUP.                                   
001500 DATE-WRITTEN. 06-18-85.                                                  
001600 DATE-COMPILED.                                                           
001700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
001800*-----------------------------------------------------------------        
001900*  CHANGE LOG                                                             
002000*-----------------------------------------------------------------        
002100*  06-18-85  R.HALPERN   ORIGINAL PROGRAM.  MATRIC/SECTION-CODE           
002200*                        RANGE EDITS ONLY.                                
002300*  04-02-86  R.HALPERN   ADDED SECTION-YEAR AND SEMESTER RANGE            
002400*                        EDITS PER REGISTRAR MEMO 86-04.                  
002500*  02-19-91  T.MEZA      ADDED STUDENT-MASTER AND SECTION-MASTER          
002600*                        REFERENTIAL CHECKS (RQ 1147).  MASTERS           
002700*                        NOW LOADED TO TABLE FOR BINARY SEARCH.           
002800*  02-19-91  T.MEZA      ADDED DUPLICATE-ENROLLMENT CHECK AGAINST         
002900*                        THE ENROLLMENT MASTER TABLE.                     
003000*  08-04-93  T.MEZA      ERROR RECORD NOW CARRIES THE FULL                
003100*                        TRANSACTION IMAGE, NOT JUST THE MATRIC.          
003200*  11-03-99  D.OKAFOR    Y2K - SEC-YEAR-TBL-WS AND TXN-SEC-YEAR           
003300*                        ALREADY CARRY 4-DIGIT YEARS.  SECTION            
003400*                        MASTER RE-VERIFIED, NO CONVERSION NEEDED.        
003500*  05-14-02  D.OKAFOR    STUDENT TABLE ENLARGED TO 5000 ENTRIES           
003600*                        (RQ 2208 - ENROLLMENT GROWTH).                   
003700*  09-30-04  J.ABARA     CLEANED UP COMMENTS FOR THE STUDENT              
003800*                        RECORDS RE-CERTIFICATION AUDIT.                  
003900*  03-11-05  T.MEZA      RQ 3312 - COURSE AND SUBJECT MASTERS NOW         
004000*                        LOADED AND VALIDATED HERE TOO (180-,             
004100*                        190-).  ADDED FIELD-LEVEL AND REFERENTIAL        
004200*                        MASTER-VALIDATE EDITS TO ALL FOUR TABLE          
004300*                        LOADS; BAD MASTER RECORDS ARE SKIPPED,           
004400*                        COUNTED AND LISTED WITH A REASON.                
004500*-----------------------------------------------------------------        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT CRSE-FILE-IN                                                  
005300*LOGICAL NAME COURSES - THE NIGHTLY EXTRACT FROM THE                      
005400*CURRICULUM SYSTEM, SORTED BY COURSE CODE.                                
005500         ASSIGN TO COURSES                                                
005600         ORGANIZATION IS LINE SEQUENTIAL.                                 
005700     SELECT SUBJ-FILE-IN                                                  
005800*LOGICAL NAME SUBJECTS - SORTED BY SUBJECT CODE.                          
005900         ASSIGN TO SUBJECTS                                               
006000         ORGANIZATION IS LINE SEQUENTIAL.                                 
006100     SELECT STUD-FILE-IN                                                  
006200*LOGICAL NAME STUDENTS - SORTED BY MATRICULATION NUMBER.                  
006300         ASSIGN TO STUDENTS                                               
006400         ORGANIZATION IS LINE SEQUENTIAL.                                 
006500     SELECT SECT-FILE-IN                                                  
006600*LOGICAL NAME SECTIONS - SORTED BY SECTION CODE, YEAR,                    
006700*SEMESTER.                                                                
006800         ASSIGN TO SECTIONS                                               
006900         ORGANIZATION IS LINE SEQUENTIAL.                                 
007000     SELECT ENRL-FILE-IN                                                  
007100*LOGICAL NAME ENROLLMENTS - THE EXISTING ENROLLMENT                       
007200*MASTER, ONE ROW PER PRIOR-POSTED ENROLLMENT, SORTED                      
007300*BY MATRIC ONLY.                                                          
007400         ASSIGN TO ENROLLMENTS                                            
007500         ORGANIZATION IS LINE SEQUENTIAL.                                 
007600     SELECT TXN-FILE-IN                                                   
007700*LOGICAL NAME ENROLLTXNS - TONIGHT'S ENROLLMENT REQUESTS                  
007800*IN ARRIVAL ORDER, NOT SORTED.                                            
007900         ASSIGN TO ENROLLTXNS                                             
008000         ORGANIZATION IS LINE SEQUENTIAL.                                 
008100     SELECT NEWENR-FILE-OUT                                               
008200*LOGICAL NAME NEWENROLL - ONE RECORD PER ACCEPTED                         
008300*TRANSACTION, PICKED UP BY RPTBUILD ON THE NEXT RUN.                      
008400         ASSIGN TO NEWENROLL                                              
008500         ORGANIZATION IS LINE SEQUENTIAL.                                 
008600     SELECT ERR-FILE-OUT                                                  
008700*LOGICAL NAME ERRFILE - ONE RECORD PER REJECTED                           
008800*TRANSACTION, REVIEWED BY THE REGISTRATION CLERKS.                        
008900         ASSIGN TO ERRFILE                                                
009000         ORGANIZATION IS LINE SEQUENTIAL.                                 
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300*COURSE MASTER - LOAD-ONLY, READ SORTED BY CRS-CODE.  LOADED              
009400*AHEAD OF SUBJECTS/STUDENTS SO 190- AND 200- CAN CROSS-EDIT               
009500*AGAINST IT (RQ 3312).                                                    
009600 FD  CRSE-FILE-IN.                                                        
009700 01  CRSE-REC-IN.                                                         
009800     05  CRS-CODE-IN           PIC 9(05).                                 
009900     05  CRS-NAME-IN           PIC X(40).                                 
010000*COURSE TITLE AS MAINTAINED BY THE CURRICULUM OFFICE -                    
010100*BLANK IS REJECTED BY 180- BELOW (RQ 3312).                               
010200*SUBJECT MASTER - LOAD-ONLY, READ SORTED BY SUB-CODE.  LOADED             
010300*AHEAD OF SECTIONS SO 210- CAN CROSS-EDIT AGAINST IT (RQ 3312).           
010400 FD  SUBJ-FILE-IN.                                                        
010500 01  SUBJ-REC-IN.                                                         
010600     05  SUB-CODE-IN           PIC 9(05).                                 
010700*FIVE-DIGIT SUBJECT CODE, 1-99999 PER 190- BELOW.                         
010800     05  SUB-NAME-IN           PIC X(40).                                 
010900     05  SUB-COURSE-IN         PIC 9(05).                                 
011000*OWNING COURSE CODE - MUST BE ON THE COURSE TABLE                         
011100*BEFORE THIS SUBJECT IS ACCEPTED.                                         
011200     05  SUB-BASE-VALUE-IN     PIC 9(05)V99.                              
011300*SUBJECT'S BASE TUITION VALUE - THE PER-SUBJECT AMOUNT                    
011400*RPTBUILD LATER SUMS ACROSS A STUDENT'S ENROLLMENTS.                      
011500*STUDENT MASTER - LOAD-ONLY, READ SORTED BY STU-MATRIC                    
011600 FD  STUD-FILE-IN.                                                        
011700 01  STUD-REC-IN.                                                         
011800     05  STU-MATRIC-IN         PIC 9(05).                                 
011900     05  STU-NAME-IN           PIC X(40).                                 
012000     05  STU-BIRTH-DD-IN       PIC 9(02).                                 
012100*BIRTH DATE HELD AS THREE SEPARATE NUMERIC FIELDS -                       
012200*NO PACKED-DATE FORM IS USED ANYWHERE IN THIS PROGRAM.                    
012300     05  STU-BIRTH-MM-IN       PIC 9(02).                                 
012400     05  STU-BIRTH-YYYY-IN     PIC 9(04).                                 
012500     05  STU-ACTIVE-IN         PIC X(01).                                 
012600*'Y'/'N' - INACTIVE STUDENTS ARE STILL ELIGIBLE FOR                       
012700*ENROLLMENT POSTING HERE; RPTBUILD IS WHERE INACTIVE                      
012800*STUDENTS ARE HELD OUT OF GRADING (RQ 3340).                              
012900     05  STU-CIVIL-STATE-IN    PIC 9(01).                                 
013000     05  STU-COURSE-IN         PIC 9(05).                                 
013100*STUDENT'S DECLARED COURSE OF STUDY - MUST EXIST ON                       
013200*THE COURSE TABLE (SAME REFERENTIAL CHECK AS SUBJECT).                    
013300     05  STU-GRADE-MTHD-IN     PIC X(01).                                 
013400*'S' SIMPLE-AVERAGE OR 'R' RECOVERY-ELIGIBLE - PASSED                     
013500*THROUGH TO GRDCALC UNCHANGED BY RPTBUILD, NOT EDITED                     
013600*HERE.                                                                    
013700     05  STU-TUITION-MTHD-IN   PIC X(01).                                 
013800*'P' STANDARD OR 'D' QUANTITY-DISCOUNT - CARRIED                          
013900*THROUGH UNVALIDATED HERE; TUITCALC DEFAULTS A BAD                        
014000*CODE TO STANDARD RATHER THAN REJECTING THE STUDENT.                      
014100*SECTION MASTER - LOAD-ONLY, READ SORTED BY SEC-CODE/YEAR/SEM             
014200 FD  SECT-FILE-IN.                                                        
014300 01  SECT-REC-IN.                                                         
014400     05  SEC-CODE-IN           PIC 9(05).                                 
014500     05  SEC-YEAR-IN           PIC 9(04).                                 
014600*ACADEMIC YEAR, 1900-2100 PER 210- BELOW.                                 
014700     05  SEC-SEMESTER-IN       PIC 9(01).                                 
014800*1 OR 2 ONLY - THIS SHOP RUNS TWO SEMESTERS A YEAR,                       
014900*NO SUMMER SESSION CODE.                                                  
015000     05  SEC-SUBJECT-IN        PIC 9(05).                                 
015100*OWNING SUBJECT CODE - CHECKED AGAINST THE SUBJECT                        
015200*TABLE LOADED AT 190- BEFORE THIS SECTION IS ACCEPTED.                    
015300*EXISTING ENROLLMENT MASTER - LOAD-ONLY, DUPLICATE-CHECK TABLE            
015400 FD  ENRL-FILE-IN.                                                        
015500 01  ENRL-REC-IN.                                                         
015600     05  ENR-MATRIC-IN         PIC 9(05).                                 
015700     05  ENR-SEC-CODE-IN       PIC 9(05).                                 
015800*SECTION/YEAR/SEMESTER TOGETHER FORM THE DUPLICATE-                       
015900*ENROLLMENT KEY CHECKED AT 560- BELOW.                                    
016000     05  ENR-SEC-YEAR-IN       PIC 9(04).                                 
016100     05  ENR-SEC-SEM-IN        PIC 9(01).                                 
016200     05  ENR-AV1-IN            PIC 9(02)V9.                               
016300*FIRST AND SECOND ASSESSMENT SCORES CARRIED FORWARD                       
016400*FROM A PRIOR POSTING - NOT USED FOR ANYTHING BY THIS                     
016500*PROGRAM, ONLY HELD IN THE TABLE FOR COMPLETENESS.                        
016600     05  ENR-AV2-IN            PIC 9(02)V9.                               
016700     05  ENR-REC-EXAM-IN       PIC 9(02)V9.                               
016800     05  ENR-REC-FLAG-IN       PIC X(01).                                 
016900*'Y' IF A RECOVERY EXAM WAS ON RECORD FOR THIS PRIOR                      
017000*ENROLLMENT.                                                              
017100     05  ENR-ABSENCES-IN       PIC 9(03).                                 
017200     05  ENR-SITUATION-IN      PIC X(01).                                 
017300*'P' PASS / 'R' RECOVERY-REQUIRED-OR-MISSING, CARRIED                     
017400*FORWARD FROM A PRIOR RPTBUILD RUN.  NOT RE-DERIVED                       
017500*HERE - ONLY USED TO POPULATE THE DUPLICATE-CHECK                         
017600*TABLE'S IMAGE OF THE ENROLLMENT MASTER.                                  
017700*ENROLLMENT TRANSACTION FILE - ARRIVAL ORDER                              
017800 FD  TXN-FILE-IN.                                                         
017900 01  TXN-REC-IN.                                                          
018000     05  TXN-MATRIC-IN         PIC 9(05).                                 
018100     05  TXN-SEC-CODE-IN       PIC 9(05).                                 
018200     05  TXN-SEC-YEAR-IN       PIC 9(04).                                 
018300     05  TXN-SEC-SEM-IN        PIC 9(01).                                 
018400     05  TXN-AV1-IN            PIC 9(02)V9.                               
018500*ASSESSMENT SCORES ARE NOT PRESENT ON A NEW-ENROLLMENT                    
018600*TRANSACTION IN PRACTICE - CARRIED THROUGH AS ZERO AND                    
018700*FILLED IN LATER BY A SEPARATE GRADE-POSTING PROCESS                      
018800*(OUTSIDE THIS PROGRAM'S SCOPE).                                          
018900     05  TXN-AV2-IN            PIC 9(02)V9.                               
019000     05  TXN-ABSENCES-IN       PIC 9(03).                                 
019100*ABSENCE COUNT FOR THE PERIOD - NOT RANGE-EDITED HERE;                    
019200*CARRIED THROUGH TO THE NEW-ENROLLMENT RECORD AS-IS.                      
019300*REDEFINITION LETTING THE VALIDATION PARAGRAPHS SEE THE WHOLE             
019400*TRANSACTION AS A SINGLE ALPHANUMERIC IMAGE FOR THE ERROR FILE            
019500 01  TXN-REC-IMAGE-R REDEFINES TXN-REC-IN.                                
019600     05  TXN-IMAGE-WS          PIC X(24).                                 
019700*NEW-ENROLLMENT OUTPUT - ONE ENR-REC PER ACCEPTED TRANSACTION             
019800 FD  NEWENR-FILE-OUT.                                                     
019900 01  NEWENR-REC-OUT            PIC X(29).                                 
020000*ERROR FILE - REJECTED TRANSACTION IMAGE PLUS REASON                      
020100 FD  ERR-FILE-OUT.                                                        
020200 01  ERR-REC-OUT               PIC X(74).                                 
020300 WORKING-STORAGE SECTION.                                                 
020400*LOADED-ENTRY COUNTERS - MUST PRECEDE THE TABLE COPY MEMBERS              
020500 01  ENRLPOST-TBL-COUNTS-WS.                                              
020600*FIVE LOADED-ENTRY COUNTERS, ONE PER TABLE - EACH IS                      
020700*ALSO THE OCCURS DEPENDING-ON FIELD FOR ITS COPY MEMBER                   
020800*BELOW, SO IT MUST BE DECLARED BEFORE THE COPY STATEMENT.                 
020900     05  CRSE-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
021000     05  SUBJ-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
021100     05  STUD-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
021200     05  SECT-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
021300     05  ENRL-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
021400*MASTER-VALIDATE REJECT COUNTERS (RQ 3312) - EACH IS A LONE               
021500*STANDALONE TALLY, NOT PART OF A GROUP, SO THE SHOP'S OLDER               
021600*77-LEVEL CONVENTION APPLIES HERE RATHER THAN A 05 UNDER A 01.            
021700 77  CRSE-SKIP-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
021800 77  SUBJ-SKIP-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
021900 77  STUD-SKIP-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
022000 77  SECT-SKIP-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
022100*COURSE, SUBJECT, STUDENT, SECTION AND ENROLLMENT IN-MEMORY               
022200*MASTER TABLES                                                            
022300 COPY "com.ac.cobol-CRSE-TBL.CBL".                                        
022400*COURSE TABLE, KEYED CRS-CODE-TBL-WS, USED BY 190- AND                    
022500*200- BELOW FOR THEIR REFERENTIAL EDITS.                                  
022600 COPY "com.ac.cobol-SUBJ-TBL.CBL".                                        
022700*SUBJECT TABLE, KEYED SUB-CODE-TBL-WS, USED BY 210-                       
022800*BELOW FOR ITS REFERENTIAL EDIT.                                          
022900 COPY "com.ac.cobol-STUD-TBL.CBL".                                        
023000*STUDENT TABLE, KEYED STU-MATRIC-TBL-WS, USED BY                          
023100*540-CHECK-STUDENT-EXISTS BELOW.                                          
023200 COPY "com.ac.cobol-SECT-TBL.CBL".                                        
023300*SECTION TABLE, KEYED SEC-CODE-TBL-WS/YEAR/SEM, USED BY                   
023400*550-CHECK-SECTION-EXISTS BELOW.                                          
023500 COPY "com.ac.cobol-ENRL-TBL.CBL".                                        
023600*ENROLLMENT TABLE, NOT KEYED (LOADED IN FILE ORDER),                      
023700*USED BY 560-CHECK-DUPLICATE BELOW VIA LINEAR SEARCH.                     
023800*ACCEPTED-TRANSACTION OUTPUT RECORD, BUILT ONE FIELD AT A TIME            
023900 01  NEWENR-BUILD-WS.                                                     
024000*MIRRORS NEWENR-REC-OUT FIELD FOR FIELD SO 640- CAN                       
024100*MOVE EACH TRANSACTION FIELD IN BY NAME, THEN WRITE                       
024200*THE WHOLE GROUP OUT IN ONE WRITE ... FROM.                               
024300     05  NEWENR-MATRIC-WS      PIC 9(05).                                 
024400*BUILD-RECORD FIELDS BELOW ARE MOVED IN ONE AT A TIME                     
024500*BY 640-POST-ENROLLMENT FROM THE MATCHING TXN- FIELDS.                    
024600     05  NEWENR-SEC-CODE-WS    PIC 9(05).                                 
024700     05  NEWENR-SEC-YEAR-WS    PIC 9(04).                                 
024800     05  NEWENR-SEC-SEM-WS     PIC 9(01).                                 
024900     05  NEWENR-AV1-WS         PIC 9(02)V9.                               
025000     05  NEWENR-AV2-WS         PIC 9(02)V9.                               
025100     05  NEWENR-REC-EXAM-WS    PIC 9(02)V9.                               
025200     05  NEWENR-REC-FLAG-WS    PIC X(01).                                 
025300     05  NEWENR-ABSENCES-WS    PIC 9(03).                                 
025400     05  NEWENR-SITUATION-WS   PIC X(01).                                 
025500*ALTERNATE VIEW OF THE BUILD RECORD - LETS THE POSTING                    
025600*PARAGRAPH BLANK THE SCORE FIELDS IN ONE MOVE WHEN A                      
025700*TRANSACTION HAS NO ABSENCES REPORTED (SEE 640-POST-ENRL)                 
025800 01  NEWENR-BUILD-R REDEFINES NEWENR-BUILD-WS.                            
025900     05  FILLER                PIC X(15).                                 
026000     05  NEWENR-SCORES-GRP-WS  PIC X(09).                                 
026100     05  FILLER                PIC X(05).                                 
026200*REJECTED-TRANSACTION OUTPUT RECORD                                       
026300 01  ERR-BUILD-WS.                                                        
026400*MIRRORS ERR-REC-OUT - TRANSACTION IMAGE PLUS A FIFTY-                    
026500*BYTE FREE-TEXT REASON FILLED IN BY WHICHEVER VALIDATE                    
026600*RULE REJECTED THE TRANSACTION.                                           
026700     05  ERR-TXN-WS            PIC X(24).                                 
026800*WHOLE 24-BYTE TRANSACTION IMAGE, NOT FIELD-BY-FIELD -                    
026900*SEE TXN-REC-IMAGE-R ABOVE.                                               
027000     05  ERR-REASON-WS         PIC X(50).                                 
027100*WHOLE-RECORD VIEW OF THE ERROR BUILD AREA - USED WHEN THE                
027200*AUDIT TRAILER NEEDS TO ECHO THE LAST REJECT TO THE CONSOLE               
027300 01  ERR-BUILD-IMAGE-R REDEFINES ERR-BUILD-WS.                            
027400     05  ERR-IMAGE-WS          PIC X(74).                                 
027500*CONTROL TOTALS DISPLAYED AT END OF RUN                                   
027600 01  ENRLPOST-TOTALS-WS.                                                  
027700*READ/ACCEPT/REJECT COUNTS FOR THE END-OF-RUN OPERATOR                    
027800*DISPLAY AT 800- BELOW.                                                   
027900     05  TXN-READ-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
028000     05  TXN-ACCEPT-CT-WS      PIC 9(05) COMP VALUE ZERO.                 
028100     05  TXN-REJECT-CT-WS      PIC 9(05) COMP VALUE ZERO.                 
028200*ALTERNATE EDITED VIEW OF THE CONTROL TOTALS FOR THE                      
028300*END-OF-RUN DISPLAY LINE (SEE 800-DISPLAY-CONTROL-TOTALS)                 
028400 01  ENRLPOST-TOTALS-EDIT-WS.                                             
028500     05  TXN-READ-EDIT-WS      PIC ZZZZ9.                                 
028600*ZERO-SUPPRESSED EDIT VIEW OF THE THREE COUNTS ABOVE,                     
028700*USED ONLY FOR THE 800- DISPLAY LINES.                                    
028800     05  TXN-ACCEPT-EDIT-WS    PIC ZZZZ9.                                 
028900     05  TXN-REJECT-EDIT-WS    PIC ZZZZ9.                                 
029000*ONE PAIR OF EDIT FIELDS, REUSED BY EACH OF THE FOUR MASTER               
029100*LOAD PARAGRAPHS FOR ITS OWN LOADED-VS-SKIPPED DISPLAY LINE               
029200 01  ENRLPOST-MASTER-EDIT-WS.                                             
029300     05  MASTER-LOAD-EDIT-WS   PIC ZZZZ9.                                 
029400*REUSED FOUR TIMES, ONCE PER MASTER LOAD, RATHER THAN                     
029500*GIVING EACH MASTER ITS OWN PAIR OF EDIT FIELDS.                          
029600     05  MASTER-SKIP-EDIT-WS   PIC ZZZZ9.                                 
029700*SUBSCRIPTS AND WORK FIELDS FOR TABLE LOADING AND SEARCHING               
029800 01  ENRLPOST-WORK-WS.                                                    
029900*TBL-SUB, LOW-SUB AND HIGH-SUB ARE GENERIC TABLE-LOAD                     
030000*SUBSCRIPTS, REUSED ACROSS THE FOUR MASTER-LOAD                           
030100*PARAGRAPHS RATHER THAN GIVING EACH ITS OWN NAME.                         
030200     05  TBL-SUB                PIC 9(05) COMP VALUE ZERO.                
030300     05  LOW-SUB            PIC 9(05) COMP VALUE ZERO.                    
030400     05  HIGH-SUB           PIC 9(05) COMP VALUE ZERO.                    
030500     05  VALIDATE-REASON-WS    PIC X(50) VALUE SPACES.                    
030600*FIFTY-BYTE FREE-TEXT REASON, SET BY WHICHEVER EDIT OR                    
030700*VALIDATE RULE FAILS FIRST - BLANK MEANS CLEAN SO FAR.                    
030800     05  REJECT-SW          PIC X(01) VALUE 'N'.                          
030900         88  TXN-REJECTED               VALUE 'Y'.                        
031000*88-LEVELS ON REJECT-SW LET THE VALIDATE CHAIN AND THE                    
031100*POST/REJECT BRANCH READ AS TXN-REJECTED / TXN-ACCEPTED                   
031200*RATHER THAN COMPARING REJECT-SW TO 'Y'/'N' DIRECTLY.                     
031300         88  TXN-ACCEPTED               VALUE 'N'.                        
031400*END-OF-FILE SWITCHES                                                     
031500 01  ENRLPOST-FLAGS-WS.                                                   
031600*SIX END-OF-FILE SWITCHES, ONE PER INPUT FILE - 'YES'                     
031700*WHEN THE READ AT 240- OR ONE OF THE FOUR TABLE-LOAD                      
031800*PARAGRAPHS HAS SEEN THE AT END CONDITION.                                
031900     05  EOF-CRSE-SW           PIC X(03) VALUE 'NO '.                     
032000*THREE-BYTE 'YES'/'NO ' SWITCHES, SHOP STANDARD, NOT                      
032100*88-LEVEL CONDITIONS LIKE REJECT-SW ABOVE.                                
032200     05  EOF-SUBJ-SW           PIC X(03) VALUE 'NO '.                     
032300     05  EOF-STUD-SW           PIC X(03) VALUE 'NO '.                     
032400     05  EOF-SECT-SW           PIC X(03) VALUE 'NO '.                     
032500     05  EOF-ENRL-SW           PIC X(03) VALUE 'NO '.                     
032600     05  EOF-TXN-SW            PIC X(03) VALUE 'NO '.                     
032700 PROCEDURE DIVISION.                                                      
032800 100-RUN-ENROLLMENT-POST.                                                 
032900*MAINLINE - INITIALIZE, DRIVE THE TRANSACTION LOOP TO                     
033000*END OF FILE, PRINT THE RUN TOTALS, CLOSE OUT.                            
033100     PERFORM 150-INITIALIZE-RUN                                           
033200         THRU 150-INITIALIZE-RUN-EXIT.                                    
033300     PERFORM 300-PROCESS-ONE-TRANSACTION                                  
033400         THRU 300-PROCESS-ONE-TRANSACTION-EXIT                            
033500         UNTIL EOF-TXN-SW = 'YES'.                                        
033600*LOOP EXIT IS DRIVEN BY 240-READ-NEXT-TRANSACTION, WHICH                  
033700*IS PERFORMED BOTH HERE (PRIMING READ AT 150-) AND AT                     
033800*THE BOTTOM OF 300- ITSELF - STANDARD READ-AHEAD LOOP.                    
033900     PERFORM 800-DISPLAY-CONTROL-TOTALS                                   
034000         THRU 800-DISPLAY-CONTROL-TOTALS-EXIT.                            
034100     PERFORM 900-CLOSE-RUN                                                
034200         THRU 900-CLOSE-RUN-EXIT.                                         
034300     STOP RUN.                                                            
034400 100-RUN-ENROLLMENT-POST-EXIT. EXIT.                                      
034500*OPEN FILES, LOAD THE THREE MASTER TABLES, PRIME THE FIRST                
034600*TRANSACTION READ                                                         
034700 150-INITIALIZE-RUN.                                                      
034800*OPEN FILES, THEN LOAD THE FIVE MASTER TABLES IN                          
034900*DEPENDENCY ORDER - COURSE BEFORE SUBJECT (SUBJECT                        
035000*CROSS-EDITS ITS OWNING COURSE), SUBJECT BEFORE SECTION                   
035100*(SECTION CROSS-EDITS ITS SUBJECT), STUDENT AFTER                         
035200*COURSE (STUDENT CROSS-EDITS ITS COURSE TOO) - THEN                       
035300*PRIME THE FIRST TRANSACTION READ FOR THE MAIN LOOP.                      
035400     PERFORM 160-OPEN-FILES                                               
035500         THRU 160-OPEN-FILES-EXIT.                                        
035600     PERFORM 180-LOAD-COURSE-TABLE                                        
035700         THRU 180-LOAD-COURSE-TABLE-EXIT                                  
035800         UNTIL EOF-CRSE-SW = 'YES'.                                       
035900     MOVE CRSE-TBL-CT-WS  TO MASTER-LOAD-EDIT-WS.                         
036000*SAME LOADED/SKIPPED DISPLAY PATTERN REPEATS FOR EACH                     
036100*OF THE FOUR MASTER LOADS BELOW - ONE PAIR OF EDIT                        
036200*FIELDS IN ENRLPOST-MASTER-EDIT-WS IS REUSED EACH TIME.                   
036300     MOVE CRSE-SKIP-CT-WS TO MASTER-SKIP-EDIT-WS.                         
036400     DISPLAY 'ENRLPOST - COURSES LOADED/SKIPPED: '                        
036500         MASTER-LOAD-EDIT-WS '/' MASTER-SKIP-EDIT-WS.                     
036600     PERFORM 190-LOAD-SUBJECT-TABLE                                       
036700         THRU 190-LOAD-SUBJECT-TABLE-EXIT                                 
036800         UNTIL EOF-SUBJ-SW = 'YES'.                                       
036900     MOVE SUBJ-TBL-CT-WS  TO MASTER-LOAD-EDIT-WS.                         
037000     MOVE SUBJ-SKIP-CT-WS TO MASTER-SKIP-EDIT-WS.                         
037100     DISPLAY 'ENRLPOST - SUBJECTS LOADED/SKIPPED: '                       
037200         MASTER-LOAD-EDIT-WS '/' MASTER-SKIP-EDIT-WS.                     
037300     PERFORM 200-LOAD-STUDENT-TABLE                                       
037400         THRU 200-LOAD-STUDENT-TABLE-EXIT                                 
037500         UNTIL EOF-STUD-SW = 'YES'.                                       
037600     MOVE STUD-TBL-CT-WS  TO MASTER-LOAD-EDIT-WS.                         
037700     MOVE STUD-SKIP-CT-WS TO MASTER-SKIP-EDIT-WS.                         
037800     DISPLAY 'ENRLPOST - STUDENTS LOADED/SKIPPED: '                       
037900         MASTER-LOAD-EDIT-WS '/' MASTER-SKIP-EDIT-WS.                     
038000     PERFORM 210-LOAD-SECTION-TABLE                                       
038100         THRU 210-LOAD-SECTION-TABLE-EXIT                                 
038200         UNTIL EOF-SECT-SW = 'YES'.                                       
038300     MOVE SECT-TBL-CT-WS  TO MASTER-LOAD-EDIT-WS.                         
038400     MOVE SECT-SKIP-CT-WS TO MASTER-SKIP-EDIT-WS.                         
038500     DISPLAY 'ENRLPOST - SECTIONS LOADED/SKIPPED: '                       
038600         MASTER-LOAD-EDIT-WS '/' MASTER-SKIP-EDIT-WS.                     
038700     PERFORM 220-LOAD-ENROLLMENT-TABLE                                    
038800         THRU 220-LOAD-ENROLLMENT-TABLE-EXIT                              
038900         UNTIL EOF-ENRL-SW = 'YES'.                                       
039000     PERFORM 240-READ-NEXT-TRANSACTION                                    
039100         THRU 240-READ-NEXT-TRANSACTION-EXIT.                             
039200 150-INITIALIZE-RUN-EXIT. EXIT.                                           
039300 160-OPEN-FILES.                                                          
039400*ALL SIX INPUT FILES AND BOTH OUTPUT FILES OPENED                         
039500*TOGETHER AT THE TOP OF THE RUN - NONE ARE OPENED OR                      
039600*CLOSED MID-RUN.                                                          
039700     OPEN INPUT  CRSE-FILE-IN                                             
039800                 SUBJ-FILE-IN                                             
039900                 STUD-FILE-IN                                             
040000                 SECT-FILE-IN                                             
040100                 ENRL-FILE-IN                                             
040200                 TXN-FILE-IN                                              
040300          OUTPUT NEWENR-FILE-OUT                                          
040400                 ERR-FILE-OUT.                                            
040500 160-OPEN-FILES-EXIT. EXIT.                                               
040600*COURSE TABLE LOAD - MASTER-VALIDATE PER RQ 3312.  CODE MUST BE           
040700*1-99999 AND NAME MUST NOT BE BLANK.  BAD RECORDS ARE SKIPPED             
040800*AND COUNTED, NOT ADDED TO THE TABLE.                                     
040900 180-LOAD-COURSE-TABLE.                                                   
041000     READ CRSE-FILE-IN                                                    
041100         AT END MOVE 'YES' TO EOF-CRSE-SW                                 
041200         NOT AT END                                                       
041300             MOVE SPACES TO VALIDATE-REASON-WS                            
041400             IF CRS-CODE-IN < 1 OR CRS-CODE-IN > 99999                    
041500*FIELD-LEVEL EDIT 1 OF 2 - COURSE CODE MUST BE A                          
041600*POSITIVE FIVE-DIGIT NUMBER, NEVER ZERO OR BLANK-FILLED.                  
041700                 MOVE 'INVALID COURSE CODE' TO VALIDATE-REASON-WS         
041800             ELSE                                                         
041900                 IF CRS-NAME-IN = SPACES                                  
042000                     MOVE 'COURSE NAME REQUIRED'                          
042100                         TO VALIDATE-REASON-WS                            
042200                 END-IF                                                   
042300             END-IF                                                       
042400             IF VALIDATE-REASON-WS = SPACES                               
042500*NO EDIT FAILED ABOVE - ADD THE ENTRY TO THE IN-MEMORY                    
042600*COURSE TABLE AT THE NEXT SUBSCRIPT POSITION.                             
042700                 ADD 1 TO CRSE-TBL-CT-WS                                  
042800                 MOVE CRS-CODE-IN                                         
042900                     TO CRS-CODE-TBL-WS(CRSE-TBL-CT-WS)                   
043000                 MOVE CRS-NAME-IN                                         
043100                     TO CRS-NAME-TBL-WS(CRSE-TBL-CT-WS)                   
043200             ELSE                                                         
043300                 ADD 1 TO CRSE-SKIP-CT-WS                                 
043400*EDIT FAILED - COUNT AND LIST THE REJECTED COURSE BUT                     
043500*DO NOT ADD IT TO THE TABLE (RQ 3312).                                    
043600                 DISPLAY 'ENRLPOST - COURSE REJECTED: '                   
043700                     CRS-CODE-IN ' ' VALIDATE-REASON-WS                   
043800             END-IF                                                       
043900     END-READ.                                                            
044000 180-LOAD-COURSE-TABLE-EXIT. EXIT.                                        
044100*SUBJECT TABLE LOAD - MASTER-VALIDATE PER RQ 3312.  CODE MUST BE          
044200*1-99999, NAME MUST NOT BE BLANK, AND THE OWNING COURSE MUST              
044300*ALREADY BE ON THE COURSE TABLE LOADED ABOVE.                             
044400 190-LOAD-SUBJECT-TABLE.                                                  
044500     READ SUBJ-FILE-IN                                                    
044600         AT END MOVE 'YES' TO EOF-SUBJ-SW                                 
044700         NOT AT END                                                       
044800             MOVE SPACES TO VALIDATE-REASON-WS                            
044900             IF SUB-CODE-IN < 1 OR SUB-CODE-IN > 99999                    
045000*FIELD-LEVEL EDITS FIRST (CODE RANGE, NAME PRESENT),                      
045100*THEN THE REFERENTIAL CHECK AGAINST THE COURSE TABLE                      
045200*BELOW - VALIDATE-REASON-WS STAYS SPACES UNTIL SOMETHING                  
045300*FAILS, SO EACH SUBSEQUENT IF ONLY RUNS IF STILL CLEAN.                   
045400                 MOVE 'INVALID SUBJECT CODE' TO VALIDATE-REASON-WS        
045500             ELSE                                                         
045600                 IF SUB-NAME-IN = SPACES                                  
045700                     MOVE 'SUBJECT NAME REQUIRED'                         
045800                         TO VALIDATE-REASON-WS                            
045900                 END-IF                                                   
046000             END-IF                                                       
046100             IF VALIDATE-REASON-WS = SPACES                               
046200                 SET CRSE-TBL-NDX TO 1                                    
046300*REFERENTIAL CHECK - THE SUBJECT'S OWNING COURSE MUST                     
046400*ALREADY BE ON THE COURSE TABLE LOADED AT 180- ABOVE.                     
046500*SEARCH ALL IS SAFE BECAUSE CRSE-TBL-RTN IS ASCENDING                     
046600*KEY ON CRS-CODE-TBL-WS AND THE FILE ARRIVES SORTED.                      
046700                 SEARCH ALL CRSE-TBL-RTN                                  
046800                     AT END                                               
046900                         MOVE 'OWNING COURSE NOT FOUND'                   
047000                             TO VALIDATE-REASON-WS                        
047100                     WHEN CRS-CODE-TBL-WS(CRSE-TBL-NDX)                   
047200                          = SUB-COURSE-IN                                 
047300                         CONTINUE                                         
047400                 END-SEARCH                                               
047500             END-IF                                                       
047600             IF VALIDATE-REASON-WS = SPACES                               
047700                 ADD 1 TO SUBJ-TBL-CT-WS                                  
047800                 MOVE SUB-CODE-IN                                         
047900                     TO SUB-CODE-TBL-WS(SUBJ-TBL-CT-WS)                   
048000                 MOVE SUB-NAME-IN                                         
048100                     TO SUB-NAME-TBL-WS(SUBJ-TBL-CT-WS)                   
048200                 MOVE SUB-COURSE-IN                                       
048300                     TO SUB-COURSE-TBL-WS(SUBJ-TBL-CT-WS)                 
048400                 MOVE SUB-BASE-VALUE-IN                                   
048500                     TO SUB-BASEVAL-TBL-WS(SUBJ-TBL-CT-WS)                
048600             ELSE                                                         
048700                 ADD 1 TO SUBJ-SKIP-CT-WS                                 
048800*EDIT OR REFERENTIAL CHECK FAILED - COUNT AND LIST,                       
048900*SUBJECT IS NOT ADDED TO THE TABLE.                                       
049000                 DISPLAY 'ENRLPOST - SUBJECT REJECTED: '                  
049100                     SUB-CODE-IN ' ' VALIDATE-REASON-WS                   
049200             END-IF                                                       
049300     END-READ.                                                            
049400 190-LOAD-SUBJECT-TABLE-EXIT. EXIT.                                       
049500*STUDENT TABLE LOAD - FILE ARRIVES SORTED BY STU-MATRIC SO THE            
049600*TABLE SUPPORTS SEARCH ALL ON STU-MATRIC-TBL-WS DIRECTLY.                 
049700*MASTER-VALIDATE PER RQ 3312 - REGISTRATION 1-99999, NAME NOT             
049800*BLANK, OWNING COURSE MUST EXIST, CIVIL STATUS 1-4, BIRTH DAY             
049900*1-31 AND BIRTH MONTH 1-12.  A FAILING RECORD IS SKIPPED, NOT             
050000*ADDED TO THE TABLE.                                                      
050100 200-LOAD-STUDENT-TABLE.                                                  
050200     READ STUD-FILE-IN                                                    
050300         AT END MOVE 'YES' TO EOF-STUD-SW                                 
050400         NOT AT END                                                       
050500             MOVE SPACES TO VALIDATE-REASON-WS                            
050600             IF STU-MATRIC-IN < 1 OR STU-MATRIC-IN > 99999                
050700*FIELD-LEVEL EDITS RUN IN A FIXED ORDER - REGISTRATION,                   
050800*NAME, CIVIL STATUS, BIRTH DAY, BIRTH MONTH - EACH ONLY                   
050900*EVALUATED IF EVERYTHING BEFORE IT PASSED, SO THE FIRST                   
051000*FAILURE WINS AND VALIDATE-REASON-WS NAMES IT.                            
051100                 MOVE 'INVALID STUDENT REGISTRATION'                      
051200                     TO VALIDATE-REASON-WS                                
051300             ELSE                                                         
051400                 IF STU-NAME-IN = SPACES                                  
051500                     MOVE 'STUDENT NAME REQUIRED'                         
051600                         TO VALIDATE-REASON-WS                            
051700                 END-IF                                                   
051800             END-IF                                                       
051900             IF VALIDATE-REASON-WS = SPACES                               
052000                AND (STU-CIVIL-STATE-IN < 1                               
052100*CIVIL STATUS CODE 1-4 (SINGLE/MARRIED/WIDOWED/                           
052200*DIVORCED PER THE REGISTRAR'S CODE TABLE) - NOT CARRIED                   
052300*FORWARD TO ANY DOWNSTREAM CALCULATION, EDITED HERE                       
052400*ONLY SO A BAD CONVERSION RECORD DOES NOT REACH THE                       
052500*TABLE (RQ 3312).                                                         
052600                 OR STU-CIVIL-STATE-IN > 4)                               
052700                 MOVE 'INVALID CIVIL STATUS'                              
052800                     TO VALIDATE-REASON-WS                                
052900             END-IF                                                       
053000             IF VALIDATE-REASON-WS = SPACES                               
053100                AND (STU-BIRTH-DD-IN < 1                                  
053200*BIRTH DAY 1-31 - NOT CROSS-CHECKED AGAINST THE MONTH                     
053300*(NO FEBRUARY-30 TRAP); THAT LEVEL OF EDIT WAS JUDGED                     
053400*NOT WORTH IT FOR A FIELD USED ONLY FOR DISPLAY.                          
053500                 OR STU-BIRTH-DD-IN > 31)                                 
053600                 MOVE 'INVALID BIRTH DAY' TO VALIDATE-REASON-WS           
053700             END-IF                                                       
053800             IF VALIDATE-REASON-WS = SPACES                               
053900                AND (STU-BIRTH-MM-IN < 1                                  
054000*BIRTH MONTH 1-12.                                                        
054100                 OR STU-BIRTH-MM-IN > 12)                                 
054200                 MOVE 'INVALID BIRTH MONTH'                               
054300                     TO VALIDATE-REASON-WS                                
054400             END-IF                                                       
054500             IF VALIDATE-REASON-WS = SPACES                               
054600                 SET CRSE-TBL-NDX TO 1                                    
054700*REFERENTIAL CHECK - THE STUDENT'S DECLARED COURSE MUST                   
054800*ALREADY BE ON THE COURSE TABLE LOADED AT 180- ABOVE.                     
054900                 SEARCH ALL CRSE-TBL-RTN                                  
055000                     AT END                                               
055100                         MOVE 'STUDENT COURSE NOT FOUND'                  
055200                             TO VALIDATE-REASON-WS                        
055300                     WHEN CRS-CODE-TBL-WS(CRSE-TBL-NDX)                   
055400                          = STU-COURSE-IN                                 
055500                         CONTINUE                                         
055600                 END-SEARCH                                               
055700             END-IF                                                       
055800             IF VALIDATE-REASON-WS = SPACES                               
055900                 ADD 1 TO STUD-TBL-CT-WS                                  
056000                 MOVE STUD-TBL-CT-WS TO TBL-SUB                           
056100                 MOVE STU-MATRIC-IN                                       
056200                     TO STU-MATRIC-TBL-WS(TBL-SUB)                        
056300                 MOVE STU-NAME-IN                                         
056400                     TO STU-NAME-TBL-WS(TBL-SUB)                          
056500                 MOVE STU-BIRTH-DD-IN                                     
056600                     TO STU-BIRTH-DD-TBL-WS(TBL-SUB)                      
056700                 MOVE STU-BIRTH-MM-IN                                     
056800                     TO STU-BIRTH-MM-TBL-WS(TBL-SUB)                      
056900                 MOVE STU-BIRTH-YYYY-IN                                   
057000                     TO STU-BIRTH-YY-TBL-WS(TBL-SUB)                      
057100                 MOVE STU-ACTIVE-IN                                       
057200                     TO STU-ACTIVE-TBL-WS(TBL-SUB)                        
057300                 MOVE STU-CIVIL-STATE-IN                                  
057400                     TO STU-CIVIL-TBL-WS(TBL-SUB)                         
057500                 MOVE STU-COURSE-IN                                       
057600                     TO STU-COURSE-TBL-WS(TBL-SUB)                        
057700                 MOVE STU-GRADE-MTHD-IN                                   
057800                     TO STU-GR-MTHD-TBL-WS(TBL-SUB)                       
057900                 MOVE STU-TUITION-MTHD-IN                                 
058000                     TO STU-TU-MTHD-TBL-WS(TBL-SUB)                       
058100             ELSE                                                         
058200                 ADD 1 TO STUD-SKIP-CT-WS                                 
058300*EDIT OR REFERENTIAL CHECK FAILED - COUNT AND LIST,                       
058400*STUDENT IS NOT ADDED TO THE TABLE AND WILL THEREFORE                     
058500*REJECT EVERY TRANSACTION AGAINST IT AT 540- BELOW.                       
058600                 DISPLAY 'ENRLPOST - STUDENT REJECTED: '                  
058700                     STU-MATRIC-IN ' ' VALIDATE-REASON-WS                 
058800             END-IF                                                       
058900     END-READ.                                                            
059000 200-LOAD-STUDENT-TABLE-EXIT. EXIT.                                       
059100*SECTION TABLE LOAD - FILE ARRIVES SORTED BY CODE/YEAR/SEM SO             
059200*THE TABLE SUPPORTS SEARCH ALL ON THE COMPOUND KEY DIRECTLY.              
059300*MASTER-VALIDATE PER RQ 3312 - CODE 1-99999, YEAR 1900-2100,              
059400*SEMESTER 1 OR 2, AND THE SUBJECT MUST EXIST ON THE SUBJECT               
059500*TABLE LOADED AT 190- ABOVE.                                              
059600 210-LOAD-SECTION-TABLE.                                                  
059700     READ SECT-FILE-IN                                                    
059800         AT END MOVE 'YES' TO EOF-SECT-SW                                 
059900         NOT AT END                                                       
060000             MOVE SPACES TO VALIDATE-REASON-WS                            
060100             IF SEC-CODE-IN < 1 OR SEC-CODE-IN > 99999                    
060200*FIELD-LEVEL EDITS - CODE RANGE, THEN YEAR RANGE, THEN                    
060300*SEMESTER MUST BE 1 OR 2 - SAME NESTED-ELSE PATTERN AS                    
060400*THE OTHER THREE MASTER LOADS SO ONLY THE FIRST FAILURE                   
060500*IS REPORTED.                                                             
060600                 MOVE 'INVALID SECTION CODE'                              
060700                     TO VALIDATE-REASON-WS                                
060800             ELSE                                                         
060900                 IF SEC-YEAR-IN < 1900 OR SEC-YEAR-IN > 2100              
061000                     MOVE 'INVALID YEAR' TO VALIDATE-REASON-WS            
061100                 ELSE                                                     
061200                     IF SEC-SEMESTER-IN NOT = 1                           
061300                        AND SEC-SEMESTER-IN NOT = 2                       
061400                         MOVE 'SEMESTER MUST BE 1 OR 2'                   
061500                             TO VALIDATE-REASON-WS                        
061600                     END-IF                                               
061700                 END-IF                                                   
061800             END-IF                                                       
061900             IF VALIDATE-REASON-WS = SPACES                               
062000                 SET SUBJ-TBL-NDX TO 1                                    
062100*REFERENTIAL CHECK - THE SECTION'S SUBJECT MUST ALREADY                   
062200*BE ON THE SUBJECT TABLE LOADED AT 190- ABOVE.                            
062300                 SEARCH ALL SUBJ-TBL-RTN                                  
062400                     AT END                                               
062500                         MOVE 'SECTION SUBJECT NOT FOUND'                 
062600                             TO VALIDATE-REASON-WS                        
062700                     WHEN SUB-CODE-TBL-WS(SUBJ-TBL-NDX)                   
062800                          = SEC-SUBJECT-IN                                
062900                         CONTINUE                                         
063000                 END-SEARCH                                               
063100             END-IF                                                       
063200             IF VALIDATE-REASON-WS = SPACES                               
063300                 ADD 1 TO SECT-TBL-CT-WS                                  
063400                 MOVE SECT-TBL-CT-WS TO TBL-SUB                           
063500                 MOVE SEC-CODE-IN                                         
063600                     TO SEC-CODE-TBL-WS(TBL-SUB)                          
063700                 MOVE SEC-YEAR-IN                                         
063800                     TO SEC-YEAR-TBL-WS(TBL-SUB)                          
063900                 MOVE SEC-SEMESTER-IN                                     
064000                     TO SEC-SEM-TBL-WS(TBL-SUB)                           
064100                 MOVE SEC-SUBJECT-IN                                      
064200                     TO SEC-SUBJ-TBL-WS(TBL-SUB)                          
064300             ELSE                                                         
064400                 ADD 1 TO SECT-SKIP-CT-WS                                 
064500*EDIT OR REFERENTIAL CHECK FAILED - COUNT AND LIST,                       
064600*SECTION IS NOT ADDED TO THE TABLE.                                       
064700                 DISPLAY 'ENRLPOST - SECTION REJECTED: '                  
064800                     SEC-CODE-IN ' ' VALIDATE-REASON-WS                   
064900             END-IF                                                       
065000     END-READ.                                                            
065100 210-LOAD-SECTION-TABLE-EXIT. EXIT.                                       
065200*ENROLLMENT TABLE LOAD - FILE ARRIVES SORTED BY ENR-MATRIC ONLY,          
065300*NOT BY THE FULL DUPLICATE-CHECK KEY, SO 560-CHECK-DUPLICATE              
065400*BELOW MUST WALK THE TABLE WITH A LINEAR SEARCH RATHER THAN               
065500*SEARCH ALL                                                               
065600 220-LOAD-ENROLLMENT-TABLE.                                               
065700*NO MASTER-VALIDATE HERE - THIS TABLE IS BUILT SOLELY                     
065800*FOR THE 560-CHECK-DUPLICATE LOOKUP BELOW; A BAD ROW ON                   
065900*THE EXISTING ENROLLMENT FILE IS ALREADY-POSTED HISTORY,                  
066000*NOT NEW INPUT, SO IT IS LOADED AS-IS RATHER THAN EDITED                  
066100*AND SKIPPED LIKE THE FOUR MASTERS ABOVE.                                 
066200     READ ENRL-FILE-IN                                                    
066300         AT END MOVE 'YES' TO EOF-ENRL-SW                                 
066400         NOT AT END                                                       
066500             ADD 1 TO ENRL-TBL-CT-WS                                      
066600             MOVE ENRL-TBL-CT-WS TO TBL-SUB                               
066700             MOVE ENR-MATRIC-IN                                           
066800                 TO ENR-MATRIC-TBL-WS(TBL-SUB)                            
066900             MOVE ENR-SEC-CODE-IN                                         
067000                 TO ENR-SEC-CD-TBL-WS(TBL-SUB)                            
067100             MOVE ENR-SEC-YEAR-IN                                         
067200                 TO ENR-SEC-YR-TBL-WS(TBL-SUB)                            
067300             MOVE ENR-SEC-SEM-IN                                          
067400                 TO ENR-SEC-SM-TBL-WS(TBL-SUB)                            
067500             MOVE ENR-AV1-IN                                              
067600                 TO ENR-AV1-TBL-WS(TBL-SUB)                               
067700             MOVE ENR-AV2-IN                                              
067800                 TO ENR-AV2-TBL-WS(TBL-SUB)                               
067900             MOVE ENR-REC-EXAM-IN                                         
068000                 TO ENR-REXAM-TBL-WS(TBL-SUB)                             
068100             MOVE ENR-REC-FLAG-IN                                         
068200                 TO ENR-RFLAG-TBL-WS(TBL-SUB)                             
068300             MOVE ENR-ABSENCES-IN                                         
068400                 TO ENR-ABSNC-TBL-WS(TBL-SUB)                             
068500             MOVE ENR-SITUATION-IN                                        
068600                 TO ENR-SITU-TBL-WS(TBL-SUB)                              
068700     END-READ.                                                            
068800 220-LOAD-ENROLLMENT-TABLE-EXIT. EXIT.                                    
068900 240-READ-NEXT-TRANSACTION.                                               
069000*BUMPS TXN-READ-CT-WS ON EVERY TRANSACTION SEEN, PASS                     
069100*OR FAIL - THE READ COUNT IS RECONCILED AGAINST                           
069200*ACCEPT-CT-WS PLUS REJECT-CT-WS AT 800- BELOW.                            
069300     READ TXN-FILE-IN                                                     
069400         AT END MOVE 'YES' TO EOF-TXN-SW                                  
069500         NOT AT END ADD 1 TO TXN-READ-CT-WS                               
069600     END-READ.                                                            
069700 240-READ-NEXT-TRANSACTION-EXIT. EXIT.                                    
069800*DRIVER FOR ONE TRANSACTION - RUN THE VALIDATION CHAIN, POST OR           
069900*REJECT, THEN PICK UP THE NEXT TRANSACTION                                
070000 300-PROCESS-ONE-TRANSACTION.                                             
070100     MOVE 'N' TO REJECT-SW.                                               
070200*RESET THE PER-TRANSACTION SWITCH AND REASON TEXT                         
070300*BEFORE RUNNING THE VALIDATE CHAIN - THESE TWO FIELDS                     
070400*ARE SHARED ACROSS ALL SIX RULE PARAGRAPHS BELOW.                         
070500     MOVE SPACES TO VALIDATE-REASON-WS.                                   
070600     PERFORM 500-ENROLL-VALIDATE                                          
070700         THRU 500-ENROLL-VALIDATE-EXIT.                                   
070800     IF TXN-REJECTED                                                      
070900         PERFORM 620-WRITE-REJECT                                         
071000*500-ENROLL-VALIDATE LEFT TXN-REJECTED SET IF ANY RULE                    
071100*FAILED - ROUTE TO THE ERROR FILE INSTEAD OF POSTING.                     
071200             THRU 620-WRITE-REJECT-EXIT                                   
071300     ELSE                                                                 
071400         PERFORM 640-POST-ENROLLMENT                                      
071500             THRU 640-POST-ENROLLMENT-EXIT                                
071600     END-IF.                                                              
071700     PERFORM 240-READ-NEXT-TRANSACTION                                    
071800         THRU 240-READ-NEXT-TRANSACTION-EXIT.                             
071900 300-PROCESS-ONE-TRANSACTION-EXIT. EXIT.                                  
072000*ENROLL-VALIDATE - ORDERED CHAIN, FIRST FAILURE REJECTS THE               
072100*TRANSACTION.  EACH RULE PARAGRAPH SETS REJECT-SW AND                     
072200*VALIDATE-REASON-WS AND IS SKIPPED IF A PRIOR RULE ALREADY                
072300*REJECTED (GO TO ... DEPENDING ON THE SWITCH WOULD BE NEATER              
072400*BUT THE SHOP STANDARD FOR THIS CHAIN IS NESTED IF, SET SINCE             
072500*THE 1991 RQ 1147 REWRITE).                                               
072600 500-ENROLL-VALIDATE.                                                     
072700     PERFORM 510-EDIT-REQUIRED-FIELDS                                     
072800         THRU 510-EDIT-REQUIRED-FIELDS-EXIT.                              
072900     IF TXN-ACCEPTED                                                      
073000*EACH RULE BELOW IS SKIPPED ONCE TXN-REJECTED IS SET -                    
073100*FIRST FAILURE WINS AND ITS REASON TEXT IS WHAT PRINTS                    
073200*ON THE ERROR FILE AT 620- BELOW.                                         
073300         PERFORM 520-EDIT-SECTION-CODE-RANGE                              
073400             THRU 520-EDIT-SECTION-CODE-RANGE-EXIT                        
073500     END-IF.                                                              
073600     IF TXN-ACCEPTED                                                      
073700         PERFORM 530-EDIT-ACADEMIC-PERIOD                                 
073800             THRU 530-EDIT-ACADEMIC-PERIOD-EXIT                           
073900     END-IF.                                                              
074000     IF TXN-ACCEPTED                                                      
074100         PERFORM 540-CHECK-STUDENT-EXISTS                                 
074200             THRU 540-CHECK-STUDENT-EXISTS-EXIT                           
074300     END-IF.                                                              
074400     IF TXN-ACCEPTED                                                      
074500         PERFORM 550-CHECK-SECTION-EXISTS                                 
074600             THRU 550-CHECK-SECTION-EXISTS-EXIT                           
074700     END-IF.                                                              
074800     IF TXN-ACCEPTED                                                      
074900         PERFORM 560-CHECK-DUPLICATE                                      
075000             THRU 560-CHECK-DUPLICATE-EXIT                                
075100     END-IF.                                                              
075200 500-ENROLL-VALIDATE-EXIT. EXIT.                                          
075300*RULE 1 - REQUIRED FIELDS                                                 
075400 510-EDIT-REQUIRED-FIELDS.                                                
075500     IF TXN-MATRIC-IN < 1                                                 
075600*MATRIC AND SECTION CODE ARE THE TWO FIELDS EVERY                         
075700*DOWNSTREAM RULE DEPENDS ON - IF EITHER IS MISSING                        
075800*THERE IS NO POINT RUNNING THE REMAINING FIVE RULES.                      
075900         SET TXN-REJECTED TO TRUE                                         
076000         MOVE 'STUDENT REGISTRATION REQUIRED'                             
076100             TO VALIDATE-REASON-WS                                        
076200     ELSE                                                                 
076300         IF TXN-SEC-CODE-IN < 1                                           
076400             SET TXN-REJECTED TO TRUE                                     
076500             MOVE 'SECTION CODE REQUIRED'                                 
076600                 TO VALIDATE-REASON-WS                                    
076700         END-IF                                                           
076800     END-IF.                                                              
076900 510-EDIT-REQUIRED-FIELDS-EXIT. EXIT.                                     
077000*RULE 2 - SECTION CODE RANGE                                              
077100 520-EDIT-SECTION-CODE-RANGE.                                             
077200     IF TXN-SEC-CODE-IN < 1 OR TXN-SEC-CODE-IN > 99999                    
077300*RULE 1 ALREADY CAUGHT A ZERO SECTION CODE - THIS RULE                    
077400*CATCHES ONE THAT IS PRESENT BUT OUT OF RANGE.                            
077500         SET TXN-REJECTED TO TRUE                                         
077600         MOVE 'INVALID SECTION CODE' TO VALIDATE-REASON-WS                
077700     END-IF.                                                              
077800 520-EDIT-SECTION-CODE-RANGE-EXIT. EXIT.                                  
077900*RULE 3 - ACADEMIC PERIOD (YEAR AND SEMESTER)                             
078000 530-EDIT-ACADEMIC-PERIOD.                                                
078100     IF TXN-SEC-YEAR-IN < 1900 OR TXN-SEC-YEAR-IN > 2100                  
078200*SAME 1900-2100 WINDOW USED BY 210-LOAD-SECTION-TABLE                     
078300*ABOVE FOR THE SECTION MASTER ITSELF.                                     
078400         SET TXN-REJECTED TO TRUE                                         
078500         MOVE 'INVALID YEAR' TO VALIDATE-REASON-WS                        
078600     ELSE                                                                 
078700         IF TXN-SEC-SEM-IN NOT = 1                                        
078800            AND TXN-SEC-SEM-IN NOT = 2                                    
078900             SET TXN-REJECTED TO TRUE                                     
079000             MOVE 'SEMESTER MUST BE 1 OR 2'                               
079100                 TO VALIDATE-REASON-WS                                    
079200         END-IF                                                           
079300     END-IF.                                                              
079400 530-EDIT-ACADEMIC-PERIOD-EXIT. EXIT.                                     
079500*RULE 4 - STUDENT MUST EXIST ON THE STUDENT MASTER.  THE MASTER           
079600*IS SORTED BY STU-MATRIC SO SEARCH ALL IS SAFE HERE.                      
079700 540-CHECK-STUDENT-EXISTS.                                                
079800     SET STUD-TBL-NDX TO 1.                                               
079900     SEARCH ALL STUD-TBL-RTN                                              
080000         AT END                                                           
080100             SET TXN-REJECTED TO TRUE                                     
080200             MOVE 'STUDENT NOT FOUND'                                     
080300                 TO VALIDATE-REASON-WS                                    
080400         WHEN STU-MATRIC-TBL-WS(STUD-TBL-NDX)                             
080500              = TXN-MATRIC-IN                                             
080600             CONTINUE                                                     
080700     END-SEARCH.                                                          
080800 540-CHECK-STUDENT-EXISTS-EXIT. EXIT.                                     
080900*RULE 5 - SECTION MUST EXIST ON THE SECTION MASTER.  THE MASTER           
081000*IS SORTED BY CODE/YEAR/SEM SO SEARCH ALL IS SAFE HERE TOO.               
081100 550-CHECK-SECTION-EXISTS.                                                
081200     SET SECT-TBL-NDX TO 1.                                               
081300     SEARCH ALL SECT-TBL-RTN                                              
081400         AT END                                                           
081500             SET TXN-REJECTED TO TRUE                                     
081600             MOVE 'SECTION NOT FOUND'                                     
081700                 TO VALIDATE-REASON-WS                                    
081800         WHEN SEC-CODE-TBL-WS(SECT-TBL-NDX)                               
081900              = TXN-SEC-CODE-IN                                           
082000          AND SEC-YEAR-TBL-WS(SECT-TBL-NDX)                               
082100              = TXN-SEC-YEAR-IN                                           
082200          AND SEC-SEM-TBL-WS(SECT-TBL-NDX)                                
082300              = TXN-SEC-SEM-IN                                            
082400             CONTINUE                                                     
082500     END-SEARCH.                                                          
082600 550-CHECK-SECTION-EXISTS-EXIT. EXIT.                                     
082700*RULE 6 - NO DUPLICATE ENROLLMENT.  THE ENROLLMENT MASTER IS              
082800*SORTED ONLY BY ENR-MATRIC, NOT BY THE FULL (MATRIC, SECTION,             
082900*YEAR, SEM) KEY THIS CHECK NEEDS, SO A LINEAR SEARCH IS USED              
083000*INSTEAD OF SEARCH ALL (SEE THE 220-LOAD-ENROLLMENT-TABLE NOTE).          
083100 560-CHECK-DUPLICATE.                                                     
083200     SET ENRL-TBL-NDX TO 1.                                               
083300*LINEAR SEARCH START - NOT SEARCH ALL, SINCE THE TABLE                    
083400*IS ONLY IN MATRIC ORDER, NOT THE FULL DUPLICATE KEY.                     
083500     SEARCH ENRL-TBL-RTN                                                  
083600         AT END                                                           
083700             CONTINUE                                                     
083800         WHEN ENR-MATRIC-TBL-WS(ENRL-TBL-NDX)                             
083900              = TXN-MATRIC-IN                                             
084000          AND ENR-SEC-CD-TBL-WS(ENRL-TBL-NDX)                             
084100              = TXN-SEC-CODE-IN                                           
084200          AND ENR-SEC-YR-TBL-WS(ENRL-TBL-NDX)                             
084300              = TXN-SEC-YEAR-IN                                           
084400          AND ENR-SEC-SM-TBL-WS(ENRL-TBL-NDX)                             
084500              = TXN-SEC-SEM-IN                                            
084600             SET TXN-REJECTED TO TRUE                                     
084700             MOVE 'STUDENT ALREADY ENROLLED'                              
084800                 TO VALIDATE-REASON-WS                                    
084900     END-SEARCH.                                                          
085000 560-CHECK-DUPLICATE-EXIT. EXIT.                                          
085100*WRITE THE REJECTED TRANSACTION IMAGE AND REASON TO THE ERROR             
085200*FILE, COUNT IT                                                           
085300 620-WRITE-REJECT.                                                        
085400     MOVE TXN-IMAGE-WS      TO ERR-TXN-WS.                                
085500*TXN-IMAGE-WS IS THE REDEFINED WHOLE-TRANSACTION VIEW -                   
085600*LETS THE ERROR FILE CARRY THE ORIGINAL IMAGE EVEN                        
085700*THOUGH THE REJECT MAY HAVE BEEN CAUGHT ON ANY ONE FIELD.                 
085800     MOVE VALIDATE-REASON-WS TO ERR-REASON-WS.                            
085900     WRITE ERR-REC-OUT FROM ERR-BUILD-WS.                                 
086000     ADD 1 TO TXN-REJECT-CT-WS.                                           
086100 620-WRITE-REJECT-EXIT. EXIT.                                             
086200*BUILD AND WRITE THE NEW ENROLLMENT RECORD FOR AN ACCEPTED                
086300*TRANSACTION - ENR-REC-FLAG IS FORCED TO 'N' (NO RECOVERY YET)            
086400*AND ENR-SITUATION TO 'A' (ACTIVE) REGARDLESS OF WHAT THE                 
086500*TRANSACTION CARRIED, PER THE ENROLL-POST RULE.                           
086600 640-POST-ENROLLMENT.                                                     
086700     MOVE TXN-MATRIC-IN   TO NEWENR-MATRIC-WS.                            
086800     MOVE TXN-SEC-CODE-IN TO NEWENR-SEC-CODE-WS.                          
086900     MOVE TXN-SEC-YEAR-IN TO NEWENR-SEC-YEAR-WS.                          
087000     MOVE TXN-SEC-SEM-IN  TO NEWENR-SEC-SEM-WS.                           
087100     MOVE TXN-AV1-IN      TO NEWENR-AV1-WS.                               
087200     MOVE TXN-AV2-IN      TO NEWENR-AV2-WS.                               
087300     MOVE ZERO            TO NEWENR-REC-EXAM-WS.                          
087400*RECOVERY EXAM AND FLAG ARE ALWAYS BLANK/ZERO ON A NEW                    
087500*POST - RECOVERY IS RECORDED LATER, BY A SEPARATE                         
087600*MAINTENANCE TRANSACTION NOT IN THIS PROGRAM'S SCOPE.                     
087700     MOVE 'N'             TO NEWENR-REC-FLAG-WS.                          
087800     MOVE TXN-ABSENCES-IN TO NEWENR-ABSENCES-WS.                          
087900     MOVE 'A'             TO NEWENR-SITUATION-WS.                         
088000*SITUATION STARTS 'A' (ACTIVE/UNGRADED) - RPTBUILD SETS                   
088100*IT TO PASS OR RECOVERY ONCE GRDCALC HAS RUN.                             
088200     WRITE NEWENR-REC-OUT FROM NEWENR-BUILD-WS.                           
088300     ADD 1 TO TXN-ACCEPT-CT-WS.                                           
088400 640-POST-ENROLLMENT-EXIT. EXIT.                                          
088500 800-DISPLAY-CONTROL-TOTALS.                                              
088600     MOVE TXN-READ-CT-WS   TO TXN-READ-EDIT-WS.                           
088700*READ SHOULD ALWAYS EQUAL ACCEPT PLUS REJECT - OPERATOR                   
088800*REVIEWS THESE THREE LINES ON THE JOB LOG EACH NIGHT.                     
088900     MOVE TXN-ACCEPT-CT-WS TO TXN-ACCEPT-EDIT-WS.                         
089000     MOVE TXN-REJECT-CT-WS TO TXN-REJECT-EDIT-WS.                         
089100     DISPLAY 'ENRLPOST - TXNS READ...: ' TXN-READ-EDIT-WS.                
089200     DISPLAY 'ENRLPOST - TXNS ACCPT..: ' TXN-ACCEPT-EDIT-WS.              
089300     DISPLAY 'ENRLPOST - TXNS RJECT..: ' TXN-REJECT-EDIT-WS.              
089400 800-DISPLAY-CONTROL-TOTALS-EXIT. EXIT.                                   
089500 900-CLOSE-RUN.                                                           
089600     CLOSE CRSE-FILE-IN                                                   
089700           SUBJ-FILE-IN                                                   
089800           STUD-FILE-IN                                                   
089900           SECT-FILE-IN                                                   
090000           ENRL-FILE-IN                                                   
090100           TXN-FILE-IN                                                    
090200           NEWENR-FILE-OUT                                                
090300           ERR-FILE-OUT.                                                  
090400     DISPLAY 'ENRLPOST - ENROLLMENT POSTING RUN COMPLETE'.                
090500 900-CLOSE-RUN-EXIT. EXIT.                                                
090600 END PROGRAM ENRLPOST.                                                    
