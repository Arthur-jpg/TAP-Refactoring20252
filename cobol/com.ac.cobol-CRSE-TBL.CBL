000100*=============================================================*           
000200*  CRSE-TBL       COURSE MASTER TABLE (IN-MEMORY)             *           
000300*  COPY MEMBER - REGISTRAR SYSTEMS                            *           
000400*  HOLDS COURSES LOADED FROM THE COURSES MASTER FILE, SORTED  *           
000500*  BY CRS-CODE, FOR BINARY-SEARCH LOOKUP DURING REPORT BUILD. *           
000600*  1985-06-11  R.HALPERN   ORIGINAL MEMBER                    *           
000700*  1999-11-03  D.OKAFOR    Y2K - NO DATE FIELDS HELD, NONE    *           
000800*                          TO CONVERT.  RAISED TABLE SIZE.    *           
000900*=============================================================*           
001000*  CALLING PROGRAM MUST DECLARE CRSE-TBL-CT-WS PIC 9(05) COMP  *          
001100*  (THE LOADED-ENTRY COUNT) BEFORE THIS COPY STATEMENT.        *          
001200*=============================================================*           
001300 01  CRSE-TABLE.                                                          
001400     05  CRSE-TBL-RTN OCCURS 1 TO 300 TIMES                               
001500                      DEPENDING ON CRSE-TBL-CT-WS                         
001600                      ASCENDING KEY IS CRS-CODE-TBL-WS                    
001700                      INDEXED BY CRSE-TBL-NDX.                            
001800         10  CRS-CODE-TBL-WS       PIC 9(05).                             
001900         10  CRS-NAME-TBL-WS       PIC X(40).                             
002000         10  FILLER                PIC X(05).                             
