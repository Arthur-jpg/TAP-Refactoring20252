000100*========================================================                 
000200*SYSTEM: STUDENT RECORDS - REGISTRAR SYSTEMS                              
000300*MODULE: RPTBUILD  (GRADE AND TUITION REPORT BUILD)                       
000400*DESCRIPTION:                                                             
000500*THIS PROGRAM READS THE STUDENT MASTER (SORTED BY COURSE THEN             
000600*REGISTRATION NUMBER), CALLS GRDCALC AND TUITCALC FOR EACH                
000700*STUDENT'S ENROLLMENTS, AND PRINTS THE GRADE/TUITION REPORT               
000800*WITH A SUBTOTAL ON EVERY COURSE-CODE BREAK AND A GRAND TOTAL             
000900*AT END OF RUN.  REPLACES THE OLD HAND-POSTED GRADE LEDGER.               
001000*===============================================================          
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID. RPTBUILD.                                                    
001300 AUTHOR. R.HALPERN.                                                       
001400 INSTALLATION. REGISTRAR SYSTEMS GROUP.                                   
001500 DATE-WRITTEN. 07-09-85.                                                  
001600 DATE-COMPILED.                                                           
001700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
001800*-----------------------------------------------------------------        
001900*  CHANGE LOG                                                             
002000*-----------------------------------------------------------------        
002100*  07-09-85  R.HALPERN   ORIGINAL PROGRAM.  ONE COURSE, ONE               
002200*                        SUBJECT PER STUDENT - NO CONTROL BREAK.          
002300*  04-02-86  R.HALPERN   ADDED THE COURSE-CODE CONTROL BREAK AND          
002400*                        SUBTOTAL LINE PER REGISTRAR MEMO 86-04.          
002500*  02-19-91  T.MEZA      REWRITTEN TO CALL GRDCALC AND TUITCALC           
002600*                        (RQ 1147) INSTEAD OF IN-LINE ARITHMETIC.         
002700*  02-19-91  T.MEZA      ADDED THE COURSE/SUBJECT/SECTION TABLES          
002800*                        FOR THE SECTION-TO-SUBJECT LOOKUP.               
002900*  08-04-93  T.MEZA      TUITION EDITED WITH COMMA INSERTION -            
003000*                        SOME COURSES NOW BILL OVER $1,000/MO.            
003100*  11-03-99  D.OKAFOR    Y2K - SEC-YEAR-TBL-WS AND ALL YEAR               
003200*                        FIELDS ALREADY CARRY 4 DIGITS.  NO               
003300*                        CONVERSION REQUIRED.                             
003400*  05-14-02  D.OKAFOR    ADDED THE ZERO/MISSING-BASE-VALUE ERROR          
003500*                        CHECK (RQ 2208 - BAD SUBJECT DATA).              
003600*  09-30-04  J.ABARA     CLEANED UP COMMENTS FOR THE STUDENT              
003700*                        RECORDS RE-CERTIFICATION AUDIT.                  
003800*  03-11-05  T.MEZA      RQ 3312 - ADDED FIELD-LEVEL AND                  
003900*                        REFERENTIAL MASTER-VALIDATE EDITS TO THE         
004000*                        COURSE, SUBJECT AND SECTION TABLE LOADS          
004100*                        AND TO THE STUDENT MASTER READ.  BAD             
004200*                        MASTER RECORDS ARE SKIPPED, COUNTED AND          
004300*                        LISTED WITH A REASON.                            
004400*  06-24-05  T.MEZA      RQ 3340 - "ENROLLMENTS GRADED" GRAND             
004500*                        TOTAL WAS COUNTING ENROLLMENTS OWNED BY          
004600*                        INACTIVE STUDENTS EVEN THOUGH THEY ARE           
004700*                        NEVER SENT TO GRDCALC.  ADDED                    
004800*                        STU-GRADED-CT-WS/GT-GRADED-CT-WS SO THE          
004900*                        LINE NOW EQUALS APPROVED PLUS FAILED.            
005000*                        ALSO ADDED A RECOVERY-EXAM-MISSING COUNT         
005100*                        AND REPORT LINE (GRDCALC WAS RETURNING           
005200*                        GRDCALC-REC-MISS-WS BUT NOBODY CHECKED           
005300*                        IT) AND A TUITION-ERROR COUNT AND REPORT         
005400*                        LINE FOR THE ZERO-TUITION CASES ALREADY          
005500*                        SET BY TUIT-ERROR-SW.                            
005600*-----------------------------------------------------------------        
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT CRSE-FILE-IN                                                  
006400*LOGICAL NAME COURSES - SAME EXTRACT ENRLPOST READS,                      
006500*RELOADED HERE INDEPENDENTLY SINCE THE TWO PROGRAMS RUN                   
006600*AS SEPARATE JCL STEPS.                                                   
006700         ASSIGN TO COURSES                                                
006800         ORGANIZATION IS LINE SEQUENTIAL.                                 
006900     SELECT SUBJ-FILE-IN                                                  
007000*LOGICAL NAME SUBJECTS.                                                   
007100         ASSIGN TO SUBJECTS                                               
007200         ORGANIZATION IS LINE SEQUENTIAL.                                 
007300     SELECT SECT-FILE-IN                                                  
007400*LOGICAL NAME SECTIONS.                                                   
007500         ASSIGN TO SECTIONS                                               
007600         ORGANIZATION IS LINE SEQUENTIAL.                                 
007700     SELECT STUD-FILE-IN                                                  
007800*LOGICAL NAME STUDENTS - THE DRIVING FILE FOR THE WHOLE                   
007900*REPORT, READ SEQUENTIALLY IN COURSE-CODE ORDER.                          
008000         ASSIGN TO STUDENTS                                               
008100         ORGANIZATION IS LINE SEQUENTIAL.                                 
008200     SELECT ENRL-FILE-IN                                                  
008300*LOGICAL NAME ENROLLMENTS - LAST NIGHT'S GRADE BOOK,                      
008400*BEFORE TONIGHT'S ENRLPOST ACCEPTS ARE FOLDED IN.                         
008500         ASSIGN TO ENROLLMENTS                                            
008600         ORGANIZATION IS LINE SEQUENTIAL.                                 
008700     SELECT NEWENR-FILE-IN                                                
008800*LOGICAL NAME NEWENROLL - TONIGHT'S ACCEPTED ENRLPOST                     
008900*TRANSACTIONS, FOLDED INTO THE SAME IN-MEMORY TABLE AS                    
009000*ENRL-FILE-IN ABOVE (SEE 235-LOAD-NEW-ENROLLMENTS).                       
009100         ASSIGN TO NEWENROLL                                              
009200         ORGANIZATION IS LINE SEQUENTIAL.                                 
009300     SELECT ERR-FILE-IN                                                   
009400*LOGICAL NAME ERRFILE - OPENED READ-ONLY, JUST TO COUNT                   
009500*TONIGHT'S REJECTS FOR THE GRAND TOTAL.                                   
009600         ASSIGN TO ERRFILE                                                
009700         ORGANIZATION IS LINE SEQUENTIAL.                                 
009800     SELECT RPT-FILE-OUT                                                  
009900*LOGICAL NAME REPORT - THE PRINTED GRADE/TUITION REPORT.                  
010000         ASSIGN TO REPORT                                                 
010100         ORGANIZATION IS LINE SEQUENTIAL.                                 
010200 DATA DIVISION.                                                           
010300 FILE SECTION.                                                            
010400*COURSE MASTER - LOAD-ONLY, READ SORTED BY CRS-CODE                       
010500 FD  CRSE-FILE-IN.                                                        
010600 01  CRSE-REC-IN.                                                         
010700     05  CRS-CODE-IN           PIC 9(05).                                 
010800*COURSE CODE - 1-99999, EDITED AT 200- BELOW.                             
010900     05  CRS-NAME-IN           PIC X(40).                                 
011000*SUBJECT MASTER - LOAD-ONLY, READ SORTED BY SUB-CODE                      
011100 FD  SUBJ-FILE-IN.                                                        
011200 01  SUBJ-REC-IN.                                                         
011300     05  SUB-CODE-IN           PIC 9(05).                                 
011400*SUBJECT CODE - 1-99999, EDITED AT 210- BELOW.                            
011500     05  SUB-NAME-IN           PIC X(40).                                 
011600     05  SUB-COURSE-IN         PIC 9(05).                                 
011700*OWNING COURSE CODE - MUST MATCH A CRS-CODE-IN                            
011800*ALREADY ON THE COURSE TABLE.                                             
011900     05  SUB-BASE-VALUE-IN     PIC 9(05)V99.                              
012000*PER-SUBJECT BASE TUITION VALUE - SUMMED ACROSS A                         
012100*STUDENT'S ENROLLMENTS AT 445-SUM-ENROLLED-SUBJECTS.                      
012200*SECTION MASTER - LOAD-ONLY, READ SORTED BY CODE/YEAR/SEM                 
012300 FD  SECT-FILE-IN.                                                        
012400 01  SECT-REC-IN.                                                         
012500     05  SEC-CODE-IN           PIC 9(05).                                 
012600*SECTION CODE - 1-99999, EDITED AT 220- BELOW.                            
012700     05  SEC-YEAR-IN           PIC 9(04).                                 
012800*ACADEMIC YEAR - 1900-2100, EDITED AT 220- BELOW.                         
012900     05  SEC-SEMESTER-IN       PIC 9(01).                                 
013000     05  SEC-SUBJECT-IN        PIC 9(05).                                 
013100*OWNING SUBJECT CODE - MUST MATCH A SUB-CODE-IN                           
013200*ALREADY ON THE SUBJECT TABLE.                                            
013300*STUDENT MASTER - READ SEQUENTIALLY, ALREADY SORTED BY COURSE             
013400*CODE THEN REGISTRATION NUMBER - THE REPORT'S DRIVING FILE                
013500 FD  STUD-FILE-IN.                                                        
013600 01  STUD-REC-IN.                                                         
013700     05  STU-MATRIC-IN         PIC 9(05).                                 
013800*REGISTRATION NUMBER - 1-99999, EDITED AT 240- BELOW.                     
013900     05  STU-NAME-IN           PIC X(40).                                 
014000     05  STU-BIRTH-DD-IN       PIC 9(02).                                 
014100*BIRTH DAY - 1-31, EDITED AT 240- BELOW.                                  
014200     05  STU-BIRTH-MM-IN       PIC 9(02).                                 
014300*BIRTH MONTH - 1-12, EDITED AT 240- BELOW.                                
014400     05  STU-BIRTH-YYYY-IN     PIC 9(04).                                 
014500     05  STU-ACTIVE-IN         PIC X(01).                                 
014600*'Y'/'N' - AN INACTIVE STUDENT'S ENROLLMENTS ARE STILL                    
014700*COUNTED AS OWNED BUT ARE NEVER SENT TO GRDCALC (SEE                      
014800*420-GRADE-ENROLLMENTS BELOW, RQ 1147/RQ 3340).                           
014900     05  STU-CIVIL-STATE-IN    PIC 9(01).                                 
015000*MARITAL-STATUS CODE - 1-4, EDITED AT 240- BELOW.                         
015100     05  STU-COURSE-IN         PIC 9(05).                                 
015200*OWNING COURSE CODE - MUST MATCH A CRS-CODE-IN                            
015300*ALREADY ON THE COURSE TABLE.                                             
015400     05  STU-GRADE-MTHD-IN     PIC X(01).                                 
015500*'S' SIMPLE-AVERAGE OR 'R' RECOVERY - PASSED STRAIGHT                     
015600*THROUGH TO GRDCALC, WHICH DEFAULTS AN UNKNOWN CODE TO                    
015700*SIMPLE RATHER THAN REJECTING THE STUDENT.                                
015800     05  STU-TUITION-MTHD-IN   PIC X(01).                                 
015900*'P' STANDARD OR 'D' QUANTITY-DISCOUNT - PASSED TO                        
016000*TUITCALC AT 440-COMPUTE-STUDENT-TUITION BELOW.                           
016100*EXISTING ENROLLMENT MASTER - LOAD-ONLY, GRADE-BOOK TABLE                 
016200 FD  ENRL-FILE-IN.                                                        
016300 01  ENRL-REC-IN.                                                         
016400     05  ENR-MATRIC-IN         PIC 9(05).                                 
016500*OWNING STUDENT'S REGISTRATION NUMBER - MATCHED                           
016600*AGAINST STU-MATRIC-IN AT 420-/445- BELOW.                                
016700     05  ENR-SEC-CODE-IN       PIC 9(05).                                 
016800*SECTION CODE THE STUDENT ENROLLED IN.                                    
016900     05  ENR-SEC-YEAR-IN       PIC 9(04).                                 
017000     05  ENR-SEC-SEM-IN        PIC 9(01).                                 
017100     05  ENR-AV1-IN            PIC 9(02)V9.                               
017200*FIRST TEST AVERAGE - PASSED TO GRDCALC AS-IS.                            
017300     05  ENR-AV2-IN            PIC 9(02)V9.                               
017400*SECOND TEST AVERAGE - PASSED TO GRDCALC AS-IS.                           
017500     05  ENR-REC-EXAM-IN       PIC 9(02)V9.                               
017600*RECOVERY EXAM MARK, IF ANY - MAY BE ZERO.                                
017700     05  ENR-REC-FLAG-IN       PIC X(01).                                 
017800*'Y' MEANS A RECOVERY EXAM WAS ON FILE FOR THIS                           
017900*ENROLLMENT AS OF LAST NIGHT'S RUN.                                       
018000     05  ENR-ABSENCES-IN       PIC 9(03).                                 
018100*ABSENCE COUNT - CARRIED THROUGH BUT NOT USED BY                          
018200*EITHER GRDCALC OR TUITCALC.                                              
018300     05  ENR-SITUATION-IN      PIC X(01).                                 
018400*PASS/RECOVERY SITUATION AS OF LAST NIGHT'S RUN - RE-                     
018500*DERIVED FRESH TONIGHT BY GRDCALC, NOT TRUSTED AS-IS.                     
018600*NEWLY-POSTED ENROLLMENTS FROM TONIGHT'S ENRLPOST RUN - SAME              
018700*LAYOUT AS ENRL-REC-IN, ALSO FOLDED INTO THE ENRL-TABLE                   
018800 FD  NEWENR-FILE-IN.                                                      
018900 01  NEWENR-REC-IN.                                                       
019000     05  NEWENR-MATRIC-IN      PIC 9(05).                                 
019100     05  NEWENR-SEC-CODE-IN    PIC 9(05).                                 
019200*SAME TEN FIELDS AS ENRL-REC-IN ABOVE, FIELD FOR FIELD -                  
019300*ENRLPOST WRITES THIS RECORD LAYOUT, RPTBUILD READS IT.                   
019400     05  NEWENR-SEC-YEAR-IN    PIC 9(04).                                 
019500     05  NEWENR-SEC-SEM-IN     PIC 9(01).                                 
019600     05  NEWENR-AV1-IN         PIC 9(02)V9.                               
019700     05  NEWENR-AV2-IN         PIC 9(02)V9.                               
019800     05  NEWENR-REC-EXAM-IN    PIC 9(02)V9.                               
019900     05  NEWENR-REC-FLAG-IN    PIC X(01).                                 
020000     05  NEWENR-ABSENCES-IN    PIC 9(03).                                 
020100     05  NEWENR-SITUATION-IN   PIC X(01).                                 
020200*ERROR FILE FROM TONIGHT'S ENRLPOST RUN - OPENED HERE ONLY TO             
020300*PICK UP THE REJECTED-TRANSACTION COUNT FOR THE GRAND TOTAL               
020400 FD  ERR-FILE-IN.                                                         
020500 01  ERR-REC-IN                PIC X(74).                                 
020600*WHOLE-RECORD VIEW ONLY - RPTBUILD DOES NOT CARE WHY A                    
020700*TRANSACTION WAS REJECTED, ONLY THAT ONE WAS.                             
020800*PRINT-IMAGE REPORT OUTPUT                                                
020900 FD  RPT-FILE-OUT.                                                        
021000 01  RPT-REC-OUT               PIC X(132).                                
021100 WORKING-STORAGE SECTION.                                                 
021200*LOADED-ENTRY COUNTERS - MUST PRECEDE THE TABLE COPY MEMBERS              
021300 01  RPTBUILD-TBL-COUNTS-WS.                                              
021400*FOUR LOADED-ENTRY COUNTERS, ONE PER TABLE COPYBOOK                       
021500*BELOW - NO STUDENT-TABLE COUNT HERE BECAUSE, UNLIKE                      
021600*ENRLPOST, RPTBUILD DOES NOT TABLE THE STUDENT MASTER;                    
021700*IT READS STUDENTS SEQUENTIALLY AS THE DRIVING FILE.                      
021800     05  CRSE-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
021900     05  SUBJ-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
022000     05  SECT-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
022100     05  ENRL-TBL-CT-WS        PIC 9(05) COMP VALUE ZERO.                 
022200*MASTER-VALIDATE REJECT COUNTERS (RQ 3312) - STANDALONE TALLIES,          
022300*THE SHOP'S OLDER 77-LEVEL CONVENTION APPLIES HERE.  STUDENTS             
022400*ARE NOT KEPT IN A TABLE IN THIS PROGRAM (THE DRIVING FILE IS             
022500*READ SEQUENTIALLY) SO STUD-LOAD-CT-WS STANDS IN FOR A TABLE              
022600*COUNT.                                                                   
022700 77  CRSE-SKIP-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
022800*COUNT OF COURSE RECORDS REJECTED BY 200- BELOW.                          
022900 77  SUBJ-SKIP-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
023000*COUNT OF SUBJECT RECORDS REJECTED BY 210- BELOW.                         
023100 77  SECT-SKIP-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
023200*COUNT OF SECTION RECORDS REJECTED BY 220- BELOW.                         
023300 77  STUD-SKIP-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
023400*COUNT OF STUDENT RECORDS REJECTED BY 240- BELOW.                         
023500 77  STUD-LOAD-CT-WS           PIC 9(05) COMP VALUE ZERO.                 
023600*COUNT OF STUDENT RECORDS ACCEPTED BY 240- BELOW -                        
023700*DISPLAYED AT 950-CLOSE-RUN, THE SAME PLACE THE                           
023800*OTHER THREE MASTERS' LOADED COUNTS ARE DISPLAYED                         
023900*FROM THEIR TABLE-COUNT FIELDS DIRECTLY.                                  
024000*COURSE, SUBJECT, SECTION AND ENROLLMENT IN-MEMORY MASTER                 
024100*TABLES - SHARED COPYBOOKS WITH ENRLPOST                                  
024200 COPY "com.ac.cobol-CRSE-TBL.CBL".                                        
024300*USED BY 210-, 240- AND 460-COURSE-HEADING FOR THE                        
024400*COURSE-NAME LOOKUP PRINTED ON EACH COURSE BREAK.                         
024500 COPY "com.ac.cobol-SUBJ-TBL.CBL".                                        
024600*USED BY 220- AND 447-FIND-SUBJECT-BASE FOR THE                           
024700*PER-SUBJECT TUITION BASE VALUE.                                          
024800 COPY "com.ac.cobol-SECT-TBL.CBL".                                        
024900*USED BY 240- AND 446-FIND-SECTION-SUBJECT TO TRANSLATE                   
025000*AN ENROLLMENT'S SECTION INTO ITS OWNING SUBJECT.                         
025100 COPY "com.ac.cobol-ENRL-TBL.CBL".                                        
025200*HOLDS BOTH LAST NIGHT'S ENROLLMENTS (230-) AND                           
025300*TONIGHT'S NEWLY-POSTED ONES (235-) TOGETHER, KEYED BY                    
025400*STU-MATRIC FOR THE PER-STUDENT SCAN AT 420-/445-.                        
025500*PER-COURSE RUNNING TOTALS, RESET ON EVERY CONTROL BREAK                  
025600 01  RPTBUILD-COURSE-TOTALS-WS.                                           
025700*RESET TO ZERO AT EVERY 450-COURSE-BREAK ONCE THE                         
025800*SUBTOTAL LINE FOR THE FINISHED COURSE HAS PRINTED.                       
025900     05  CRS-STU-CT-WS         PIC 9(05) COMP VALUE ZERO.                 
026000*STUDENTS PROCESSED SO FAR IN THE CURRENT COURSE.                         
026100     05  CRS-TUITION-TOT-WS    PIC 9(09)V99   VALUE ZERO.                 
026200*TUITION BILLED SO FAR IN THE CURRENT COURSE.                             
026300     05  FILLER                PIC X(05).                                 
026400*ALTERNATE DIGIT VIEW OF THE COURSE TUITION TOTAL - USED BY               
026500*THE ROUNDING-VERIFICATION DISPLAY ADDED IN THE 1993 CHANGE               
026600 01  RPTBUILD-COURSE-TOTALS-R                                             
026700         REDEFINES RPTBUILD-COURSE-TOTALS-WS.                             
026800     05  FILLER                PIC 9(05) COMP.                            
026900     05  CRS-TUIT-INTEGER-WS   PIC 9(09).                                 
027000*DOLLARS AND CENTS SPLIT OUT FOR THE SAME ROUNDING-                       
027100*VERIFICATION HABIT AS TUITCALC'S OWN REDEFINES.                          
027200     05  CRS-TUIT-CENTS-WS     PIC 9(02).                                 
027300     05  FILLER                PIC X(05).                                 
027400*RUN-WIDE GRAND TOTALS                                                    
027500 01  RPTBUILD-GRAND-TOTALS-WS.                                            
027600*ACCUMULATE FOR THE WHOLE RUN, NEVER RESET - PRINTED                      
027700*ONCE AT 900-GRAND-TOTALS AFTER THE LAST STUDENT.                         
027800     05  GT-STUDENTS-CT-WS     PIC 9(05) COMP VALUE ZERO.                 
027900*TOTAL STUDENTS PROCESSED FOR THE WHOLE RUN.                              
028000     05  GT-ENROLL-CT-WS       PIC 9(05) COMP VALUE ZERO.                 
028100*NUMBER OF ENROLLMENTS ACTUALLY SENT THROUGH GRDCALC - NOT THE            
028200*SAME AS GT-ENROLL-CT-WS WHEN A STUDENT IS INACTIVE (RQ 3340)             
028300     05  GT-GRADED-CT-WS       PIC 9(05) COMP VALUE ZERO.                 
028400     05  GT-APPROVED-CT-WS     PIC 9(05) COMP VALUE ZERO.                 
028500*TOTAL ENROLLMENTS GRADED 'P' PASS FOR THE RUN.                           
028600     05  GT-FAILED-CT-WS       PIC 9(05) COMP VALUE ZERO.                 
028700*TOTAL ENROLLMENTS GRADED OTHER THAN 'P' FOR THE RUN.                     
028800     05  GT-RECMISS-CT-WS      PIC 9(05) COMP VALUE ZERO.                 
028900*TOTAL RECOVERY EXAMS GRDCALC FLAGGED MISSING (RQ 3340).                  
029000     05  GT-TUITION-TOT-WS     PIC 9(09)V99   VALUE ZERO.                 
029100*TOTAL TUITION BILLED FOR THE WHOLE RUN.                                  
029200     05  GT-TUIT-ERROR-CT-WS   PIC 9(05) COMP VALUE ZERO.                 
029300*TOTAL STUDENTS BILLED ZERO DUE TO A LOOKUP ERROR                         
029400*(RQ 2208/3340).                                                          
029500     05  GT-TXN-ACCEPT-CT-WS   PIC 9(05) COMP VALUE ZERO.                 
029600*ENRLPOST ACCEPT COUNT, PICKED UP AT 235- ABOVE.                          
029700     05  GT-TXN-REJECT-CT-WS   PIC 9(05) COMP VALUE ZERO.                 
029800*ENRLPOST REJECT COUNT, PICKED UP AT 238- ABOVE.                          
029900*ALTERNATE DIGIT VIEW OF THE GRAND-TOTAL TUITION - SAME                   
030000*ROUNDING-VERIFICATION HABIT AS ABOVE                                     
030100 01  RPTBUILD-GT-TUITION-R REDEFINES GT-TUITION-TOT-WS.                   
030200     05  GT-TUIT-INTEGER-WS    PIC 9(09).                                 
030300*SAME SPLIT, FOR THE GRAND-TOTAL TUITION FIGURE.                          
030400     05  GT-TUIT-CENTS-WS      PIC 9(02).                                 
030500*PER-STUDENT WORK ACCUMULATORS, RESET FOR EVERY STUDENT                   
030600 01  RPTBUILD-STUDENT-WORK-WS.                                            
030700*RESET FOR EVERY STUDENT AT THE TOP OF                                    
030800*400-PROCESS-STUDENT-DETAIL BELOW.                                        
030900     05  STU-ENROLLED-CT-WS    PIC 9(03) COMP VALUE ZERO.                 
031000*SUBJECTS THE STUDENT OWNS ON THE ENROLLMENT TABLE,                       
031100*ACTIVE OR NOT.                                                           
031200     05  STU-APPROVED-CT-WS    PIC 9(03) COMP VALUE ZERO.                 
031300*OF THOSE GRADED, HOW MANY CAME BACK 'P'.                                 
031400     05  STU-FAILED-CT-WS      PIC 9(03) COMP VALUE ZERO.                 
031500*OF THOSE GRADED, HOW MANY DID NOT.                                       
031600     05  STU-GRADED-CT-WS      PIC 9(03) COMP VALUE ZERO.                 
031700     05  STU-GRADE-SUM-WS      PIC 9(05)V99   VALUE ZERO.                 
031800*RUNNING SUM OF FINAL GRADES, DIVIDED BY                                  
031900*STU-ENROLLED-CT-WS BELOW TO GET THE AVERAGE.                             
032000     05  STU-GRADE-AVG-WS      PIC 9(02)V99   VALUE ZERO.                 
032100     05  STU-SUBJ-TOTAL-WS     PIC 9(07)V99   VALUE ZERO.                 
032200*SUM OF BASE TUITION VALUES ACROSS THE STUDENT'S                          
032300*ENROLLED SUBJECTS - PASSED TO TUITCALC AS STD-TOTAL.                     
032400     05  TUITION-AMOUNT-WS     PIC 9(07)V99   VALUE ZERO.                 
032500*TUITCALC'S ANSWER - WHAT THIS STUDENT OWES.                              
032600     05  TUIT-ERROR-SW      PIC X(01)      VALUE 'N'.                     
032700*SET 'Y' BY 446-/447- WHEN A SECTION, SUBJECT OR BASE                     
032800*VALUE CANNOT BE RESOLVED - 440- THEN ZEROES THE                          
032900*STUDENT'S TUITION AND COUNTS THE ERROR (RQ 2208/3340)                    
033000*RATHER THAN LETTING A BAD LOOKUP CRASH THE COMPUTE.                      
033100     05  FILLER                PIC X(05).                                 
033200*ALTERNATE DIGIT VIEW OF THE PER-STUDENT GRADE SUM - SAME                 
033300*ROUNDING-VERIFICATION HABIT AS ABOVE                                     
033400 01  RPTBUILD-GRADE-SUM-R REDEFINES STU-GRADE-SUM-WS.                     
033500     05  GRADE-SUM-INTEGER-WS  PIC 9(05).                                 
033600*SAME SPLIT, FOR THE PER-STUDENT GRADE SUM.                               
033700     05  GRADE-SUM-DECML-WS    PIC 9(02).                                 
033800*WORK FIELDS PASSED TO/FROM GRDCALC AND TUITCALC                          
033900 01  RPTBUILD-CALL-WORK-WS.                                               
034000*GRDCALC-FINAL-WS/SITU-WS/REC-MISS-WS ARE THE THREE                       
034100*FIELDS GRDCALC HANDS BACK ON EVERY CALL AT 420- BELOW.                   
034200     05  GRDCALC-FINAL-WS      PIC 9(02)V99 VALUE ZERO.                   
034300     05  GRDCALC-SITU-WS       PIC X(01)    VALUE SPACE.                  
034400     05  GRDCALC-REC-MISS-WS   PIC X(01)    VALUE SPACE.                  
034500     05  CRSE-NAME-LOOKUP-WS   PIC X(40)    VALUE SPACES.                 
034600     05  FILLER                PIC X(05).                                 
034700*SUBSCRIPTS AND CONTROL-BREAK FIELDS                                      
034800 01  RPTBUILD-WORK-WS.                                                    
034900*ENRL-SUB DRIVES THE VARYING SCAN OF THE ENROLLMENT                       
035000*TABLE AT BOTH 420- AND 440-; PREV-COURSE-WS IS THE                       
035100*CONTROL-BREAK COMPARE FIELD FOR 300-.                                    
035200     05  ENRL-SUB           PIC 9(05) COMP VALUE ZERO.                    
035300     05  PREV-COURSE-WS        PIC 9(05)      VALUE ZERO.                 
035400     05  VALIDATE-REASON-WS    PIC X(50)      VALUE SPACES.               
035500*ONE PAIR OF EDIT FIELDS, REUSED BY EACH MASTER LOAD PARAGRAPH            
035600*FOR ITS OWN LOADED-VS-SKIPPED DISPLAY LINE                               
035700     05  MASTER-LOAD-EDIT-WS   PIC ZZZZ9.                                 
035800     05  MASTER-SKIP-EDIT-WS   PIC ZZZZ9.                                 
035900     05  FILLER                PIC X(05).                                 
036000*END-OF-FILE SWITCHES                                                     
036100 01  RPTBUILD-FLAGS-WS.                                                   
036200*SEVEN END-OF-FILE SWITCHES - ONE PER INPUT FILE.                         
036300     05  EOF-CRSE-SW           PIC X(03) VALUE 'NO '.                     
036400*THREE-BYTE 'YES'/'NO ' SWITCHES, SAME CONVENTION AS                      
036500*ENRLPOST'S EOF FLAGS - 'NO ' PADS TO THE SAME WIDTH                      
036600*AS 'YES' SO THE COMPARE NEVER NEEDS TRAILING SPACES                      
036700*SPELLED OUT AT EVERY TEST.                                               
036800     05  EOF-SUBJ-SW           PIC X(03) VALUE 'NO '.                     
036900     05  EOF-SECT-SW           PIC X(03) VALUE 'NO '.                     
037000     05  EOF-ENRL-SW           PIC X(03) VALUE 'NO '.                     
037100     05  EOF-NEWENR-SW         PIC X(03) VALUE 'NO '.                     
037200     05  EOF-ERR-SW            PIC X(03) VALUE 'NO '.                     
037300     05  EOF-STUD-SW           PIC X(03) VALUE 'NO '.                     
037400*REPORT PAGE HEADING                                                      
037500 01  RPT-PAGE-HDR-WS.                                                     
037600*PRINTED ONCE AT THE TOP OF THE RUN BY                                    
037700*700-WRITE-PAGE-HEADING - THIS REPORT DOES NOT PAGE-                      
037800*BREAK MID-COURSE, SO ONE HEADING SUFFICES.                               
037900     05  FILLER  PIC X(132)                                               
038000         VALUE 'REGISTRAR SYSTEMS - GRADE/TUITION REPORT'.                
038100*COURSE HEADING - COURSE-CODE CONTROL BREAK                               
038200 01  RPT-COURSE-HDR-WS.                                                   
038300*PRINTED BY 460-COURSE-HEADING EVERY TIME THE DRIVING                     
038400*STUDENT FILE ENTERS A NEW COURSE CODE.                                   
038500     05  FILLER          PIC X(14) VALUE 'COURSE CODE: '.                 
038600     05  RPT-CRS-CODE-WS      PIC 9(05).                                  
038700     05  FILLER               PIC X(03) VALUE SPACES.                     
038800     05  RPT-CRS-NAME-WS      PIC X(40).                                  
038900     05  FILLER               PIC X(70) VALUE SPACES.                     
039000*STUDENT DETAIL LINE                                                      
039100 01  RPT-DETAIL-WS.                                                       
039200*ONE LINE PER STUDENT, WRITTEN BY 480-WRITE-DETAIL-LINE                   
039300*AFTER GRADING AND BILLING ARE BOTH COMPLETE.                             
039400     05  RPT-DET-MATRIC-WS    PIC 9(05).                                  
039500*PRINT COLUMNS, LEFT TO RIGHT: MATRIC, NAME, ENROLLED/                    
039600*APPROVED/FAILED COUNTS, AVERAGE, TUITION, THE TWO                        
039700*METHOD CODES.                                                            
039800     05  FILLER               PIC X(02) VALUE SPACES.                     
039900     05  RPT-DET-NAME-WS      PIC X(25).                                  
040000     05  FILLER               PIC X(02) VALUE SPACES.                     
040100     05  RPT-DET-ENROLLED-WS  PIC ZZ9.                                    
040200     05  FILLER               PIC X(02) VALUE SPACES.                     
040300     05  RPT-DET-APPROVED-WS  PIC ZZ9.                                    
040400     05  FILLER               PIC X(02) VALUE SPACES.                     
040500     05  RPT-DET-FAILED-WS    PIC ZZ9.                                    
040600     05  FILLER               PIC X(02) VALUE SPACES.                     
040700     05  RPT-DET-AVERAGE-WS   PIC Z9.99.                                  
040800     05  FILLER               PIC X(02) VALUE SPACES.                     
040900     05  RPT-DET-TUITION-WS   PIC ZZZ,ZZ9.99.                             
041000     05  FILLER               PIC X(02) VALUE SPACES.                     
041100     05  RPT-DET-GR-MTHD-WS   PIC X(01).                                  
041200     05  FILLER               PIC X(01) VALUE SPACES.                     
041300     05  RPT-DET-TU-MTHD-WS   PIC X(01).                                  
041400     05  FILLER               PIC X(61) VALUE SPACES.                     
041500*COURSE SUBTOTAL LINE - PRINTED ON EVERY CONTROL BREAK                    
041600 01  RPT-SUBTOTAL-WS.                                                     
041700*WRITTEN BY 450-COURSE-BREAK WHEN THE COURSE CODE                         
041800*CHANGES (OR AT END OF RUN FOR THE LAST COURSE).                          
041900     05  FILLER               PIC X(20)                                   
042000         VALUE 'COURSE SUBTOTAL....:'.                                    
042100     05  FILLER               PIC X(02) VALUE SPACES.                     
042200     05  RPT-SUB-STU-CT-WS    PIC ZZ9.                                    
042300*PRINT COLUMNS FOR THE SUBTOTAL LINE - STUDENT COUNT                      
042400*AND TUITION TOTAL FOR THE COURSE JUST FINISHED.                          
042500     05  FILLER               PIC X(01) VALUE SPACES.                     
042600     05  FILLER               PIC X(09) VALUE 'STUDENTS,'.                
042700     05  FILLER               PIC X(01) VALUE SPACES.                     
042800     05  RPT-SUB-TUITION-WS   PIC ZZZ,ZZZ,ZZ9.99.                         
042900     05  FILLER               PIC X(82) VALUE SPACES.                     
043000*REUSABLE GRAND-TOTAL COUNT LINE                                          
043100 01  RPT-GT-COUNT-LINE-WS.                                                
043200*REUSED FOR EVERY COUNT LINE IN 900-GRAND-TOTALS BELOW -                  
043300*STUDENTS, GRADED, APPROVED, FAILED, RECOVERY-MISSING,                    
043400*TUITION-ERROR, AND THE TWO ENRLPOST TRANSACTION COUNTS.                  
043500     05  RPT-GTC-LABEL-WS     PIC X(40).                                  
043600*LABEL COLUMN, LEFT-JUSTIFIED - SEE THE SEVEN MOVES                       
043700*IN 900-GRAND-TOTALS BELOW.                                               
043800     05  FILLER               PIC X(02) VALUE SPACES.                     
043900     05  RPT-GTC-VALUE-WS     PIC ZZZ,ZZ9.                                
044000     05  FILLER               PIC X(83) VALUE SPACES.                     
044100*REUSABLE GRAND-TOTAL MONEY LINE                                          
044200 01  RPT-GT-MONEY-LINE-WS.                                                
044300*REUSED FOR THE ONE MONEY LINE IN 900-GRAND-TOTALS -                      
044400*TOTAL TUITION BILLED.                                                    
044500     05  RPT-GTM-LABEL-WS     PIC X(40).                                  
044600     05  FILLER               PIC X(02) VALUE SPACES.                     
044700     05  RPT-GTM-VALUE-WS     PIC ZZZ,ZZZ,ZZ9.99.                         
044800     05  FILLER               PIC X(76) VALUE SPACES.                     
044900 PROCEDURE DIVISION.                                                      
045000 100-BUILD-GRADE-TUITION-RPT.                                             
045100*MAINLINE - LOAD THE MASTERS, WALK THE STUDENT FILE ONE                   
045200*COURSE AT A TIME, PRINT THE LAST COURSE'S SUBTOTAL (THE                  
045300*LOOP EXITS BEFORE 300- CAN FIRE ITS OWN BREAK FOR IT),                   
045400*THEN THE GRAND TOTALS.                                                   
045500     PERFORM 150-INITIALIZE-RUN                                           
045600         THRU 150-INITIALIZE-RUN-EXIT.                                    
045700     PERFORM 300-PROCESS-ONE-STUDENT                                      
045800         THRU 300-PROCESS-ONE-STUDENT-EXIT                                
045900         UNTIL EOF-STUD-SW = 'YES'.                                       
046000*ONE ITERATION PER ACCEPTED STUDENT RECORD - REJECTED                     
046100*STUDENTS NEVER REACH THIS LOOP (SEE 240- BELOW).                         
046200     IF GT-STUDENTS-CT-WS > 0                                             
046300*GUARD AGAINST AN EMPTY STUDENT FILE, WHICH WOULD                         
046400*OTHERWISE PRINT A SUBTOTAL LINE FOR COURSE ZERO.                         
046500         PERFORM 450-COURSE-BREAK                                         
046600             THRU 450-COURSE-BREAK-EXIT                                   
046700     END-IF.                                                              
046800     PERFORM 900-GRAND-TOTALS                                             
046900         THRU 900-GRAND-TOTALS-EXIT.                                      
047000     PERFORM 950-CLOSE-RUN                                                
047100         THRU 950-CLOSE-RUN-EXIT.                                         
047200     STOP RUN.                                                            
047300 100-BUILD-GRADE-TUITION-RPT-EXIT. EXIT.                                  
047400*OPEN FILES, LOAD THE FOUR MASTER TABLES, PICK UP TONIGHT'S               
047500*ENRLPOST CONTROL TOTALS, WRITE THE PAGE HEADING, PRIME THE               
047600*FIRST STUDENT READ                                                       
047700 150-INITIALIZE-RUN.                                                      
047800*LOAD ORDER MATTERS - COURSES BEFORE SUBJECTS (SUBJECTS                   
047900*REFERENTIALLY CHECK AGAINST THE COURSE TABLE), SUBJECTS                  
048000*BEFORE SECTIONS (SECTIONS CHECK AGAINST SUBJECTS),                       
048100*EXISTING ENROLLMENTS BEFORE TONIGHT'S NEW ONES SO BOTH                   
048200*END UP IN ONE COMBINED TABLE FOR 420-/440- BELOW.                        
048300     PERFORM 160-OPEN-FILES                                               
048400         THRU 160-OPEN-FILES-EXIT.                                        
048500     PERFORM 200-LOAD-COURSE-TABLE                                        
048600         THRU 200-LOAD-COURSE-TABLE-EXIT                                  
048700         UNTIL EOF-CRSE-SW = 'YES'.                                       
048800     MOVE CRSE-TBL-CT-WS  TO MASTER-LOAD-EDIT-WS.                         
048900*SAME LOADED/SKIPPED DISPLAY PATTERN REPEATED FOR EACH                    
049000*OF THE FOUR MASTERS BELOW - ZONED-EDIT COUNTERS FOR                      
049100*THE OPERATOR CONSOLE, NOT PART OF THE REPORT ITSELF.                     
049200     MOVE CRSE-SKIP-CT-WS TO MASTER-SKIP-EDIT-WS.                         
049300     DISPLAY 'RPTBUILD - COURSES LOADED/SKIPPED: '                        
049400         MASTER-LOAD-EDIT-WS '/' MASTER-SKIP-EDIT-WS.                     
049500     PERFORM 210-LOAD-SUBJECT-TABLE                                       
049600         THRU 210-LOAD-SUBJECT-TABLE-EXIT                                 
049700         UNTIL EOF-SUBJ-SW = 'YES'.                                       
049800     MOVE SUBJ-TBL-CT-WS  TO MASTER-LOAD-EDIT-WS.                         
049900     MOVE SUBJ-SKIP-CT-WS TO MASTER-SKIP-EDIT-WS.                         
050000     DISPLAY 'RPTBUILD - SUBJECTS LOADED/SKIPPED: '                       
050100         MASTER-LOAD-EDIT-WS '/' MASTER-SKIP-EDIT-WS.                     
050200     PERFORM 220-LOAD-SECTION-TABLE                                       
050300         THRU 220-LOAD-SECTION-TABLE-EXIT                                 
050400         UNTIL EOF-SECT-SW = 'YES'.                                       
050500     MOVE SECT-TBL-CT-WS  TO MASTER-LOAD-EDIT-WS.                         
050600     MOVE SECT-SKIP-CT-WS TO MASTER-SKIP-EDIT-WS.                         
050700     DISPLAY 'RPTBUILD - SECTIONS LOADED/SKIPPED: '                       
050800         MASTER-LOAD-EDIT-WS '/' MASTER-SKIP-EDIT-WS.                     
050900     PERFORM 230-LOAD-ENROLLMENT-TABLE                                    
051000         THRU 230-LOAD-ENROLLMENT-TABLE-EXIT                              
051100         UNTIL EOF-ENRL-SW = 'YES'.                                       
051200     PERFORM 235-LOAD-NEW-ENROLLMENTS                                     
051300         THRU 235-LOAD-NEW-ENROLLMENTS-EXIT                               
051400         UNTIL EOF-NEWENR-SW = 'YES'.                                     
051500     PERFORM 238-COUNT-REJECTS                                            
051600         THRU 238-COUNT-REJECTS-EXIT                                      
051700         UNTIL EOF-ERR-SW = 'YES'.                                        
051800     PERFORM 700-WRITE-PAGE-HEADING                                       
051900         THRU 700-WRITE-PAGE-HEADING-EXIT.                                
052000     PERFORM 240-READ-NEXT-STUDENT                                        
052100         THRU 240-READ-NEXT-STUDENT-EXIT.                                 
052200 150-INITIALIZE-RUN-EXIT. EXIT.                                           
052300 160-OPEN-FILES.                                                          
052400*SEVEN INPUT FILES, ONE REPORT OUTPUT.                                    
052500     OPEN INPUT  CRSE-FILE-IN                                             
052600                 SUBJ-FILE-IN                                             
052700                 SECT-FILE-IN                                             
052800                 STUD-FILE-IN                                             
052900                 ENRL-FILE-IN                                             
053000                 NEWENR-FILE-IN                                           
053100                 ERR-FILE-IN                                              
053200          OUTPUT RPT-FILE-OUT.                                            
053300 160-OPEN-FILES-EXIT. EXIT.                                               
053400*COURSE TABLE LOAD - FILE ARRIVES SORTED BY CRS-CODE.                     
053500*MASTER-VALIDATE PER RQ 3312 - CODE 1-99999, NAME NOT BLANK.              
053600*A FAILING RECORD IS SKIPPED, NOT ADDED TO THE TABLE.                     
053700 200-LOAD-COURSE-TABLE.                                                   
053800*FIELD-LEVEL EDIT FIRST (CODE RANGE, NAME PRESENCE) -                     
053900*THE COURSE TABLE HAS NO REFERENTIAL CHECK OF ITS OWN                     
054000*SINCE IT DEPENDS ON NOTHING LOADED EARLIER.                              
054100     READ CRSE-FILE-IN                                                    
054200         AT END MOVE 'YES' TO EOF-CRSE-SW                                 
054300         NOT AT END                                                       
054400             MOVE SPACES TO VALIDATE-REASON-WS                            
054500             IF CRS-CODE-IN < 1 OR CRS-CODE-IN > 99999                    
054600*RANGE CHECK MUST COME BEFORE THE NAME CHECK SO A                         
054700*BAD CODE DOES NOT ALSO GET A SECOND, REDUNDANT                           
054800*REJECTION MESSAGE FOR THE NAME.                                          
054900                 MOVE 'INVALID COURSE CODE' TO VALIDATE-REASON-WS         
055000             ELSE                                                         
055100                 IF CRS-NAME-IN = SPACES                                  
055200                     MOVE 'COURSE NAME REQUIRED'                          
055300                         TO VALIDATE-REASON-WS                            
055400                 END-IF                                                   
055500             END-IF                                                       
055600             IF VALIDATE-REASON-WS = SPACES                               
055700                 ADD 1 TO CRSE-TBL-CT-WS                                  
055800*VALIDATE-REASON-WS STILL SPACES MEANS EVERY EDIT                         
055900*PASSED - ADD THE ENTRY TO THE TABLE.                                     
056000                 MOVE CRS-CODE-IN                                         
056100                     TO CRS-CODE-TBL-WS(CRSE-TBL-CT-WS)                   
056200                 MOVE CRS-NAME-IN                                         
056300                     TO CRS-NAME-TBL-WS(CRSE-TBL-CT-WS)                   
056400             ELSE                                                         
056500                 ADD 1 TO CRSE-SKIP-CT-WS                                 
056600*EDIT FAILED - COUNT AND LIST THE REJECT, DO NOT ADD                      
056700*THE COURSE TO THE TABLE.                                                 
056800                 DISPLAY 'RPTBUILD - COURSE REJECTED: '                   
056900                     CRS-CODE-IN ' ' VALIDATE-REASON-WS                   
057000             END-IF                                                       
057100     END-READ.                                                            
057200 200-LOAD-COURSE-TABLE-EXIT. EXIT.                                        
057300*SUBJECT TABLE LOAD - FILE ARRIVES SORTED BY SUB-CODE.                    
057400*MASTER-VALIDATE PER RQ 3312 - CODE 1-99999, NAME NOT BLANK,              
057500*OWNING COURSE MUST EXIST ON THE COURSE TABLE LOADED ABOVE.               
057600 210-LOAD-SUBJECT-TABLE.                                                  
057700*FIELD-LEVEL EDIT FIRST, THEN A REFERENTIAL CHECK THAT                    
057800*THE SUBJECT'S OWNING COURSE IS ALREADY ON THE COURSE                     
057900*TABLE LOADED BY 200- ABOVE.                                              
058000     READ SUBJ-FILE-IN                                                    
058100         AT END MOVE 'YES' TO EOF-SUBJ-SW                                 
058200         NOT AT END                                                       
058300             MOVE SPACES TO VALIDATE-REASON-WS                            
058400             IF SUB-CODE-IN < 1 OR SUB-CODE-IN > 99999                    
058500*SAME CODE-RANGE-THEN-NAME ORDER AS 200- ABOVE.                           
058600                 MOVE 'INVALID SUBJECT CODE' TO VALIDATE-REASON-WS        
058700             ELSE                                                         
058800                 IF SUB-NAME-IN = SPACES                                  
058900                     MOVE 'SUBJECT NAME REQUIRED'                         
059000                         TO VALIDATE-REASON-WS                            
059100                 END-IF                                                   
059200             END-IF                                                       
059300             IF VALIDATE-REASON-WS = SPACES                               
059400                 SET CRSE-TBL-NDX TO 1                                    
059500                 SEARCH ALL CRSE-TBL-RTN                                  
059600                     AT END                                               
059700                         MOVE 'OWNING COURSE NOT FOUND'                   
059800                             TO VALIDATE-REASON-WS                        
059900                     WHEN CRS-CODE-TBL-WS(CRSE-TBL-NDX)                   
060000                          = SUB-COURSE-IN                                 
060100                         CONTINUE                                         
060200                 END-SEARCH                                               
060300             END-IF                                                       
060400             IF VALIDATE-REASON-WS = SPACES                               
060500                 ADD 1 TO SUBJ-TBL-CT-WS                                  
060600*BOTH THE FIELD EDIT AND THE REFERENTIAL CHECK PASSED -                   
060700*ADD THE ENTRY TO THE TABLE.                                              
060800                 MOVE SUB-CODE-IN                                         
060900                     TO SUB-CODE-TBL-WS(SUBJ-TBL-CT-WS)                   
061000                 MOVE SUB-NAME-IN                                         
061100                     TO SUB-NAME-TBL-WS(SUBJ-TBL-CT-WS)                   
061200                 MOVE SUB-COURSE-IN                                       
061300                     TO SUB-COURSE-TBL-WS(SUBJ-TBL-CT-WS)                 
061400                 MOVE SUB-BASE-VALUE-IN                                   
061500                     TO SUB-BASEVAL-TBL-WS(SUBJ-TBL-CT-WS)                
061600             ELSE                                                         
061700                 ADD 1 TO SUBJ-SKIP-CT-WS                                 
061800*EDIT OR REFERENTIAL CHECK FAILED - COUNT AND LIST                        
061900*THE REJECT, DO NOT ADD THE SUBJECT TO THE TABLE.                         
062000                 DISPLAY 'RPTBUILD - SUBJECT REJECTED: '                  
062100                     SUB-CODE-IN ' ' VALIDATE-REASON-WS                   
062200             END-IF                                                       
062300     END-READ.                                                            
062400 210-LOAD-SUBJECT-TABLE-EXIT. EXIT.                                       
062500*SECTION TABLE LOAD - FILE ARRIVES SORTED BY CODE/YEAR/SEM.               
062600*MASTER-VALIDATE PER RQ 3312 - CODE 1-99999, YEAR 1900-2100,              
062700*SEMESTER 1 OR 2, SUBJECT MUST EXIST ON THE SUBJECT TABLE                 
062800*LOADED ABOVE.                                                            
062900 220-LOAD-SECTION-TABLE.                                                  
063000*FIELD-LEVEL EDIT (CODE, YEAR, SEMESTER) FOLLOWED BY A                    
063100*REFERENTIAL CHECK THAT THE SECTION'S SUBJECT IS ALREADY                  
063200*ON THE SUBJECT TABLE LOADED BY 210- ABOVE.                               
063300     READ SECT-FILE-IN                                                    
063400         AT END MOVE 'YES' TO EOF-SECT-SW                                 
063500         NOT AT END                                                       
063600             MOVE SPACES TO VALIDATE-REASON-WS                            
063700             IF SEC-CODE-IN < 1 OR SEC-CODE-IN > 99999                    
063800*CODE, THEN YEAR, THEN SEMESTER - EACH GUARDED BY THE                     
063900*ONE BEFORE IT SO ONLY THE FIRST FAILURE IS REPORTED.                     
064000                 MOVE 'INVALID SECTION CODE'                              
064100                     TO VALIDATE-REASON-WS                                
064200             ELSE                                                         
064300                 IF SEC-YEAR-IN < 1900 OR SEC-YEAR-IN > 2100              
064400                     MOVE 'INVALID YEAR' TO VALIDATE-REASON-WS            
064500*SAME 1900-2100 WINDOW ENRLPOST USES ON THE                               
064600*TRANSACTION FILE - KEPT IN SYNC BY EYE, NOT SHARED                       
064700*CODE, SINCE THE TWO PROGRAMS DO NOT CALL EACH OTHER.                     
064800                 ELSE                                                     
064900                     IF SEC-SEMESTER-IN NOT = 1                           
065000                        AND SEC-SEMESTER-IN NOT = 2                       
065100                         MOVE 'SEMESTER MUST BE 1 OR 2'                   
065200                             TO VALIDATE-REASON-WS                        
065300                     END-IF                                               
065400                 END-IF                                                   
065500             END-IF                                                       
065600             IF VALIDATE-REASON-WS = SPACES                               
065700                 SET SUBJ-TBL-NDX TO 1                                    
065800                 SEARCH ALL SUBJ-TBL-RTN                                  
065900                     AT END                                               
066000*SUBJECT COULD NOT BE MATCHED TO THE SECTION - FLAG                       
066100*THE ERROR.                                                               
066200                         MOVE 'SECTION SUBJECT NOT FOUND'                 
066300                             TO VALIDATE-REASON-WS                        
066400                     WHEN SUB-CODE-TBL-WS(SUBJ-TBL-NDX)                   
066500                          = SEC-SUBJECT-IN                                
066600                         CONTINUE                                         
066700                 END-SEARCH                                               
066800             END-IF                                                       
066900             IF VALIDATE-REASON-WS = SPACES                               
067000                 ADD 1 TO SECT-TBL-CT-WS                                  
067100*ALL EDITS AND THE REFERENTIAL CHECK PASSED - ADD THE                     
067200*SECTION TO THE TABLE.                                                    
067300                 MOVE SEC-CODE-IN                                         
067400                     TO SEC-CODE-TBL-WS(SECT-TBL-CT-WS)                   
067500                 MOVE SEC-YEAR-IN                                         
067600                     TO SEC-YEAR-TBL-WS(SECT-TBL-CT-WS)                   
067700                 MOVE SEC-SEMESTER-IN                                     
067800                     TO SEC-SEM-TBL-WS(SECT-TBL-CT-WS)                    
067900                 MOVE SEC-SUBJECT-IN                                      
068000                     TO SEC-SUBJ-TBL-WS(SECT-TBL-CT-WS)                   
068100             ELSE                                                         
068200                 ADD 1 TO SECT-SKIP-CT-WS                                 
068300*EDIT OR REFERENTIAL CHECK FAILED - COUNT AND LIST                        
068400*THE REJECT, DO NOT ADD THE SECTION TO THE TABLE.                         
068500                 DISPLAY 'RPTBUILD - SECTION REJECTED: '                  
068600                     SEC-CODE-IN ' ' VALIDATE-REASON-WS                   
068700             END-IF                                                       
068800     END-READ.                                                            
068900 220-LOAD-SECTION-TABLE-EXIT. EXIT.                                       
069000*EXISTING-ENROLLMENT TABLE LOAD - THE GRADE BOOK AS OF LAST               
069100*NIGHT'S RUN.  TONIGHT'S ACCEPTED TRANSACTIONS ARE FOLDED IN              
069200*BY 235-LOAD-NEW-ENROLLMENTS BELOW SO THE REPORT REFLECTS                 
069300*BOTH.  NEITHER LOAD IS IN THE FULL SEARCH KEY ORDER SO ALL               
069400*LOOKUPS AGAINST ENRL-TABLE USE A LINEAR SCAN, NOT SEARCH ALL.            
069500 230-LOAD-ENROLLMENT-TABLE.                                               
069600*NO MASTER-VALIDATE HERE - THESE ARE LAST NIGHT'S                         
069700*ALREADY-ACCEPTED ENROLLMENTS, EDITED ONCE BY ENRLPOST                    
069800*WHEN THEY WERE FIRST POSTED, NOT RE-EDITED TONIGHT.                      
069900     READ ENRL-FILE-IN                                                    
070000         AT END MOVE 'YES' TO EOF-ENRL-SW                                 
070100         NOT AT END                                                       
070200             ADD 1 TO ENRL-TBL-CT-WS                                      
070300*FOLD THIS EXISTING ENROLLMENT INTO THE COMBINED                          
070400*TABLE - FIELD BY FIELD, SAME ORDER AS THE COPYBOOK.                      
070500             MOVE ENR-MATRIC-IN                                           
070600                 TO ENR-MATRIC-TBL-WS(ENRL-TBL-CT-WS)                     
070700             MOVE ENR-SEC-CODE-IN                                         
070800                 TO ENR-SEC-CD-TBL-WS(ENRL-TBL-CT-WS)                     
070900             MOVE ENR-SEC-YEAR-IN                                         
071000                 TO ENR-SEC-YR-TBL-WS(ENRL-TBL-CT-WS)                     
071100             MOVE ENR-SEC-SEM-IN                                          
071200                 TO ENR-SEC-SM-TBL-WS(ENRL-TBL-CT-WS)                     
071300             MOVE ENR-AV1-IN                                              
071400                 TO ENR-AV1-TBL-WS(ENRL-TBL-CT-WS)                        
071500             MOVE ENR-AV2-IN                                              
071600                 TO ENR-AV2-TBL-WS(ENRL-TBL-CT-WS)                        
071700             MOVE ENR-REC-EXAM-IN                                         
071800                 TO ENR-REXAM-TBL-WS(ENRL-TBL-CT-WS)                      
071900             MOVE ENR-REC-FLAG-IN                                         
072000                 TO ENR-RFLAG-TBL-WS(ENRL-TBL-CT-WS)                      
072100             MOVE ENR-ABSENCES-IN                                         
072200                 TO ENR-ABSNC-TBL-WS(ENRL-TBL-CT-WS)                      
072300             MOVE ENR-SITUATION-IN                                        
072400                 TO ENR-SITU-TBL-WS(ENRL-TBL-CT-WS)                       
072500     END-READ.                                                            
072600 230-LOAD-ENROLLMENT-TABLE-EXIT. EXIT.                                    
072700*FOLD TONIGHT'S ACCEPTED TRANSACTIONS INTO THE SAME TABLE -               
072800*EACH RECORD READ HERE IS ALSO ONE ACCEPTED TRANSACTION FOR               
072900*THE GRAND-TOTAL LINE                                                     
073000 235-LOAD-NEW-ENROLLMENTS.                                                
073100*SAME REASONING AS 230- ABOVE - ENRLPOST ALREADY                          
073200*VALIDATED EVERY RECORD IN NEWENROLL BEFORE WRITING IT.                   
073300     READ NEWENR-FILE-IN                                                  
073400         AT END MOVE 'YES' TO EOF-NEWENR-SW                               
073500         NOT AT END                                                       
073600             ADD 1 TO ENRL-TBL-CT-WS                                      
073700             ADD 1 TO GT-TXN-ACCEPT-CT-WS                                 
073800*SAME TABLE SLOT AS AN EXISTING ENROLLMENT ABOVE, PLUS                    
073900*THE ACCEPT COUNT FOR THE GRAND TOTAL - FIELD-BY-FIELD                    
074000*MOVES FOLLOW IN THE SAME ORDER AS THE COPYBOOK.                          
074100             MOVE NEWENR-MATRIC-IN                                        
074200                 TO ENR-MATRIC-TBL-WS(ENRL-TBL-CT-WS)                     
074300             MOVE NEWENR-SEC-CODE-IN                                      
074400                 TO ENR-SEC-CD-TBL-WS(ENRL-TBL-CT-WS)                     
074500             MOVE NEWENR-SEC-YEAR-IN                                      
074600                 TO ENR-SEC-YR-TBL-WS(ENRL-TBL-CT-WS)                     
074700             MOVE NEWENR-SEC-SEM-IN                                       
074800                 TO ENR-SEC-SM-TBL-WS(ENRL-TBL-CT-WS)                     
074900             MOVE NEWENR-AV1-IN                                           
075000                 TO ENR-AV1-TBL-WS(ENRL-TBL-CT-WS)                        
075100             MOVE NEWENR-AV2-IN                                           
075200                 TO ENR-AV2-TBL-WS(ENRL-TBL-CT-WS)                        
075300             MOVE NEWENR-REC-EXAM-IN                                      
075400                 TO ENR-REXAM-TBL-WS(ENRL-TBL-CT-WS)                      
075500             MOVE NEWENR-REC-FLAG-IN                                      
075600                 TO ENR-RFLAG-TBL-WS(ENRL-TBL-CT-WS)                      
075700             MOVE NEWENR-ABSENCES-IN                                      
075800                 TO ENR-ABSNC-TBL-WS(ENRL-TBL-CT-WS)                      
075900             MOVE NEWENR-SITUATION-IN                                     
076000                 TO ENR-SITU-TBL-WS(ENRL-TBL-CT-WS)                       
076100     END-READ.                                                            
076200 235-LOAD-NEW-ENROLLMENTS-EXIT. EXIT.                                     
076300*ONE PASS OVER THE ERROR FILE JUST TO COUNT TONIGHT'S REJECTS             
076400*FOR THE GRAND-TOTAL LINE                                                 
076500 238-COUNT-REJECTS.                                                       
076600*ERRFILE IS OPENED READ-ONLY AND NEVER TABLED - THE                       
076700*GRAND TOTAL ONLY NEEDS A COUNT, NOT THE CONTENT.                         
076800     READ ERR-FILE-IN                                                     
076900         AT END MOVE 'YES' TO EOF-ERR-SW                                  
077000         NOT AT END ADD 1 TO GT-TXN-REJECT-CT-WS                          
077100     END-READ.                                                            
077200 238-COUNT-REJECTS-EXIT. EXIT.                                            
077300*MASTER-VALIDATE PER RQ 3312 - REGISTRATION 1-99999, NAME NOT             
077400*BLANK, OWNING COURSE MUST EXIST, CIVIL STATUS 1-4, BIRTH DAY             
077500*1-31 AND BIRTH MONTH 1-12.  THE STUDENT FILE IS THE DRIVING              
077600*FILE FOR THE WHOLE REPORT SO A FAILING RECORD CANNOT SIMPLY BE           
077700*LEFT OUT OF A TABLE - IT IS SKIPPED HERE, BEFORE THE 300-                
077800*DRIVER EVER SEES IT, BY LOOPING BACK FOR THE NEXT RECORD.                
077900 240-READ-NEXT-STUDENT.                                                   
078000*THE ONLY PLACE IN EITHER PROGRAM WHERE A REJECTED                        
078100*MASTER RECORD IS HANDLED WITH GO TO RATHER THAN                          
078200*SIMPLY LEAVING IT OUT OF A TABLE - THE STUDENT FILE                      
078300*IS THE DRIVER, SO A BAD RECORD CANNOT BE SKIPPED BY                      
078400*OMISSION, IT MUST BE READ PAST BEFORE 300- SEES IT.                      
078500     READ STUD-FILE-IN                                                    
078600         AT END MOVE 'YES' TO EOF-STUD-SW                                 
078700     END-READ.                                                            
078800     IF EOF-STUD-SW = 'YES'                                               
078900*END OF FILE SHORT-CIRCUITS STRAIGHT OUT, SKIPPING                        
079000*THE EDITS BELOW ENTIRELY.                                                
079100         GO TO 240-READ-NEXT-STUDENT-EXIT                                 
079200     END-IF.                                                              
079300     MOVE SPACES TO VALIDATE-REASON-WS.                                   
079400     IF STU-MATRIC-IN < 1 OR STU-MATRIC-IN > 99999                        
079500*REGISTRATION RANGE, THEN NAME, THEN CIVIL STATUS,                        
079600*THEN BIRTH DAY, THEN BIRTH MONTH, THEN THE COURSE                        
079700*REFERENTIAL CHECK - EACH GATED ON VALIDATE-REASON-WS                     
079800*STILL BEING SPACES SO ONLY ONE REASON EVER PRINTS.                       
079900         MOVE 'INVALID STUDENT REGISTRATION'                              
080000             TO VALIDATE-REASON-WS                                        
080100     ELSE                                                                 
080200         IF STU-NAME-IN = SPACES                                          
080300             MOVE 'STUDENT NAME REQUIRED' TO VALIDATE-REASON-WS           
080400         END-IF                                                           
080500     END-IF.                                                              
080600     IF VALIDATE-REASON-WS = SPACES                                       
080700        AND (STU-CIVIL-STATE-IN < 1 OR STU-CIVIL-STATE-IN > 4)            
080800         MOVE 'INVALID CIVIL STATUS' TO VALIDATE-REASON-WS                
080900     END-IF.                                                              
081000     IF VALIDATE-REASON-WS = SPACES                                       
081100        AND (STU-BIRTH-DD-IN < 1 OR STU-BIRTH-DD-IN > 31)                 
081200         MOVE 'INVALID BIRTH DAY' TO VALIDATE-REASON-WS                   
081300     END-IF.                                                              
081400     IF VALIDATE-REASON-WS = SPACES                                       
081500        AND (STU-BIRTH-MM-IN < 1 OR STU-BIRTH-MM-IN > 12)                 
081600         MOVE 'INVALID BIRTH MONTH' TO VALIDATE-REASON-WS                 
081700     END-IF.                                                              
081800     IF VALIDATE-REASON-WS = SPACES                                       
081900         SET CRSE-TBL-NDX TO 1                                            
082000         SEARCH ALL CRSE-TBL-RTN                                          
082100             AT END                                                       
082200                 MOVE 'STUDENT COURSE NOT FOUND'                          
082300                     TO VALIDATE-REASON-WS                                
082400             WHEN CRS-CODE-TBL-WS(CRSE-TBL-NDX) = STU-COURSE-IN           
082500                 CONTINUE                                                 
082600         END-SEARCH                                                       
082700     END-IF.                                                              
082800     IF VALIDATE-REASON-WS NOT = SPACES                                   
082900         ADD 1 TO STUD-SKIP-CT-WS                                         
083000*EDIT OR REFERENTIAL CHECK FAILED - COUNT, LIST, AND                      
083100*LOOP BACK FOR THE NEXT STUDENT RECORD WITHOUT EVER                       
083200*HANDING THIS ONE TO THE 300- DRIVER.                                     
083300         DISPLAY 'RPTBUILD - STUDENT REJECTED: '                          
083400             STU-MATRIC-IN ' ' VALIDATE-REASON-WS                         
083500         GO TO 240-READ-NEXT-STUDENT                                      
083600     END-IF.                                                              
083700     ADD 1 TO STUD-LOAD-CT-WS.                                            
083800*FELL THROUGH EVERY EDIT CLEAN - THIS STUDENT WILL BE                     
083900*PROCESSED BY 300- ON RETURN.                                             
084000 240-READ-NEXT-STUDENT-EXIT. EXIT.                                        
084100*DRIVER FOR ONE STUDENT - FIRE THE COURSE BREAK WHEN THE                  
084200*COURSE CODE CHANGES, THEN PROCESS THE STUDENT'S DETAIL                   
084300 300-PROCESS-ONE-STUDENT.                                                 
084400*PREV-COURSE-WS OF ZERO MEANS THIS IS THE VERY FIRST                      
084500*STUDENT - THERE IS NO PRIOR COURSE TO SUBTOTAL YET,                      
084600*ONLY A HEADING TO PRINT.                                                 
084700     IF STU-COURSE-IN NOT = PREV-COURSE-WS                                
084800         IF PREV-COURSE-WS NOT = ZERO                                     
084900             PERFORM 450-COURSE-BREAK                                     
085000                 THRU 450-COURSE-BREAK-EXIT                               
085100         END-IF                                                           
085200         MOVE STU-COURSE-IN TO PREV-COURSE-WS                             
085300         PERFORM 460-COURSE-HEADING                                       
085400             THRU 460-COURSE-HEADING-EXIT                                 
085500     END-IF.                                                              
085600     PERFORM 400-PROCESS-STUDENT-DETAIL                                   
085700         THRU 400-PROCESS-STUDENT-DETAIL-EXIT.                            
085800     PERFORM 240-READ-NEXT-STUDENT                                        
085900         THRU 240-READ-NEXT-STUDENT-EXIT.                                 
086000 300-PROCESS-ONE-STUDENT-EXIT. EXIT.                                      
086100*GRADE AND BILL ONE STUDENT, WRITE THE DETAIL LINE, ROLL THE              
086200*RESULT INTO THE COURSE AND GRAND TOTALS                                  
086300 400-PROCESS-STUDENT-DETAIL.                                              
086400*RESET EVERY PER-STUDENT ACCUMULATOR, GRADE EACH OF                       
086500*THE STUDENT'S ENROLLMENTS, BILL THE STUDENT, THEN                        
086600*ROLL THE RESULT INTO THE COURSE AND GRAND TOTALS.                        
086700     MOVE ZERO TO STU-ENROLLED-CT-WS                                      
086800                  STU-APPROVED-CT-WS                                      
086900                  STU-FAILED-CT-WS                                        
087000                  STU-GRADED-CT-WS                                        
087100                  STU-GRADE-SUM-WS                                        
087200                  STU-GRADE-AVG-WS                                        
087300                  STU-SUBJ-TOTAL-WS.                                      
087400     MOVE 'N' TO TUIT-ERROR-SW.                                           
087500     PERFORM 420-GRADE-ENROLLMENTS                                        
087600         THRU 420-GRADE-ENROLLMENTS-EXIT                                  
087700         VARYING ENRL-SUB FROM 1 BY 1                                     
087800         UNTIL ENRL-SUB > ENRL-TBL-CT-WS.                                 
087900     PERFORM 440-COMPUTE-STUDENT-TUITION                                  
088000         THRU 440-COMPUTE-STUDENT-TUITION-EXIT.                           
088100     IF STU-ENROLLED-CT-WS > 0                                            
088200*GUARD AGAINST DIVIDE-BY-ZERO FOR A STUDENT WITH NO                       
088300*ENROLLMENTS ON EITHER TABLE.                                             
088400         COMPUTE STU-GRADE-AVG-WS ROUNDED =                               
088500             STU-GRADE-SUM-WS / STU-ENROLLED-CT-WS                        
088600     END-IF.                                                              
088700     PERFORM 480-WRITE-DETAIL-LINE                                        
088800         THRU 480-WRITE-DETAIL-LINE-EXIT.                                 
088900     ADD 1              TO CRS-STU-CT-WS.                                 
089000     ADD TUITION-AMOUNT-WS TO CRS-TUITION-TOT-WS.                         
089100     ADD 1              TO GT-STUDENTS-CT-WS.                             
089200*ROLL THIS STUDENT'S RESULT INTO THE COURSE AND GRAND                     
089300*TOTAL ACCUMULATORS - COURSE TOTALS RESET AT EVERY                        
089400*450-COURSE-BREAK, GRAND TOTALS NEVER RESET.                              
089500     ADD STU-ENROLLED-CT-WS TO GT-ENROLL-CT-WS.                           
089600     ADD STU-GRADED-CT-WS   TO GT-GRADED-CT-WS.                           
089700     ADD STU-APPROVED-CT-WS TO GT-APPROVED-CT-WS.                         
089800     ADD STU-FAILED-CT-WS   TO GT-FAILED-CT-WS.                           
089900     ADD TUITION-AMOUNT-WS  TO GT-TUITION-TOT-WS.                         
090000 400-PROCESS-STUDENT-DETAIL-EXIT. EXIT.                                   
090100*GRADE-CALC IS DRIVEN PER ENROLLMENT RECORD OF AN ACTIVE                  
090200*STUDENT.  INACTIVE STUDENTS' ENROLLMENTS STILL COUNT AS                  
090300*ENROLLED BUT ARE NOT GRADED (RQ 1147 CLARIFICATION).  ONLY               
090400*ENROLLMENTS ACTUALLY GRADED HERE ROLL INTO STU-GRADED-CT-WS -            
090500*STU-ENROLLED-CT-WS ALONE OVERSTATED THE GRAND-TOTAL "GRADED"             
090600*LINE WHENEVER AN INACTIVE STUDENT OWNED ENROLLMENTS (RQ 3340).           
090700 420-GRADE-ENROLLMENTS.                                                   
090800     IF ENR-MATRIC-TBL-WS(ENRL-SUB) = STU-MATRIC-IN                       
090900*LINEAR SCAN OF THE COMBINED ENROLLMENT TABLE - NOT A                     
091000*SEARCH ALL, SINCE 230-/235- DID NOT LOAD IT IN                           
091100*MATRIC-NUMBER ORDER.                                                     
091200         ADD 1 TO STU-ENROLLED-CT-WS                                      
091300         IF STU-ACTIVE-IN = 'Y'                                           
091400*INACTIVE STUDENTS' ENROLLMENTS ARE COUNTED AS OWNED                      
091500*ABOVE BUT NEVER GRADED - RQ 3340.                                        
091600             CALL 'GRDCALC' USING                                         
091700                 STU-GRADE-MTHD-IN                                        
091800                 ENR-AV1-TBL-WS(ENRL-SUB)                                 
091900                 ENR-AV2-TBL-WS(ENRL-SUB)                                 
092000                 ENR-RFLAG-TBL-WS(ENRL-SUB)                               
092100                 ENR-REXAM-TBL-WS(ENRL-SUB)                               
092200                 GRDCALC-FINAL-WS                                         
092300                 GRDCALC-SITU-WS                                          
092400                 GRDCALC-REC-MISS-WS                                      
092500             ADD 1 TO STU-GRADED-CT-WS                                    
092600             ADD GRDCALC-FINAL-WS TO STU-GRADE-SUM-WS                     
092700             IF GRDCALC-SITU-WS = 'P'                                     
092800*'P' PASS OR ANYTHING ELSE - GRDCALC ONLY EVER RETURNS                    
092900*'P' OR 'F', BUT THE ELSE COVERS BOTH SAFELY.                             
093000                 ADD 1 TO STU-APPROVED-CT-WS                              
093100             ELSE                                                         
093200                 ADD 1 TO STU-FAILED-CT-WS                                
093300             END-IF                                                       
093400             IF GRDCALC-REC-MISS-WS = 'Y'                                 
093500*RECOVERY-EXAM-MISSING FLAG FROM GRDCALC IS ROLLED                        
093600*INTO A GRAND TOTAL RATHER THAN JUST DISPLAYED - RQ 3340.                 
093700                 ADD 1 TO GT-RECMISS-CT-WS                                
093800                 DISPLAY 'RPTBUILD - RECOVERY EXAM MISSING, '             
093900                     'MATRIC ' STU-MATRIC-IN                              
094000             END-IF                                                       
094100         END-IF                                                           
094200     END-IF.                                                              
094300 420-GRADE-ENROLLMENTS-EXIT. EXIT.                                        
094400*TUITION-CALC IS DRIVEN PER STUDENT - SUM THE ENROLLED                    
094500*SUBJECTS' BASE VALUES FIRST, THEN APPLY THE STUDENT'S METHOD             
094600 440-COMPUTE-STUDENT-TUITION.                                             
094700*PER-STUDENT, NOT PER-ENROLLMENT - THE SUBJECT TOTAL                      
094800*IS SUMMED ACROSS ALL OF THE STUDENT'S ENROLLMENTS                        
094900*BEFORE TUITCALC IS EVER CALLED.                                          
095000     PERFORM 445-SUM-ENROLLED-SUBJECTS                                    
095100         THRU 445-SUM-ENROLLED-SUBJECTS-EXIT                              
095200         VARYING ENRL-SUB FROM 1 BY 1                                     
095300         UNTIL ENRL-SUB > ENRL-TBL-CT-WS.                                 
095400     IF TUIT-ERROR-SW = 'Y'                                               
095500*A SECTION, SUBJECT OR BASE-VALUE LOOKUP FAILED                           
095600*SOMEWHERE UNDER 445- BELOW - ZERO THE TOTAL AND COUNT                    
095700*THE ERROR RATHER THAN BILL A PARTIAL AMOUNT (RQ 3340).                   
095800         MOVE ZERO TO STU-SUBJ-TOTAL-WS                                   
095900         ADD 1 TO GT-TUIT-ERROR-CT-WS                                     
096000     END-IF.                                                              
096100     CALL 'TUITCALC' USING                                                
096200         STU-TUITION-MTHD-IN                                              
096300         STU-ENROLLED-CT-WS                                               
096400         STU-SUBJ-TOTAL-WS                                                
096500         TUITION-AMOUNT-WS.                                               
096600 440-COMPUTE-STUDENT-TUITION-EXIT. EXIT.                                  
096700 445-SUM-ENROLLED-SUBJECTS.                                               
096800*VARIED OVER THE SAME COMBINED ENROLLMENT TABLE AS                        
096900*420- ABOVE, ONE PASS PER STUDENT.                                        
097000     IF ENR-MATRIC-TBL-WS(ENRL-SUB) = STU-MATRIC-IN                       
097100         PERFORM 446-FIND-SECTION-SUBJECT                                 
097200             THRU 446-FIND-SECTION-SUBJECT-EXIT                           
097300     END-IF.                                                              
097400 445-SUM-ENROLLED-SUBJECTS-EXIT. EXIT.                                    
097500*SECTION MASTER IS SORTED BY CODE/YEAR/SEM SO SEARCH ALL IS               
097600*SAFE HERE, THE SAME AS IN ENRLPOST'S 550-CHECK-SECTION-EXISTS            
097700 446-FIND-SECTION-SUBJECT.                                                
097800     SET SECT-TBL-NDX TO 1.                                               
097900     SEARCH ALL SECT-TBL-RTN                                              
098000         AT END                                                           
098100*SECTION COULD NOT BE MATCHED - FLAG THE ERROR RATHER                     
098200*THAN LET AN UNRESOLVED SUBSCRIPT REACH 447- BELOW.                       
098300             MOVE 'Y' TO TUIT-ERROR-SW                                    
098400             DISPLAY 'RPTBUILD - SECTION NOT FOUND, MATRIC '              
098500                 STU-MATRIC-IN                                            
098600         WHEN SEC-CODE-TBL-WS(SECT-TBL-NDX)                               
098700              = ENR-SEC-CD-TBL-WS(ENRL-SUB)                               
098800          AND SEC-YEAR-TBL-WS(SECT-TBL-NDX)                               
098900              = ENR-SEC-YR-TBL-WS(ENRL-SUB)                               
099000          AND SEC-SEM-TBL-WS(SECT-TBL-NDX)                                
099100              = ENR-SEC-SM-TBL-WS(ENRL-SUB)                               
099200             PERFORM 447-FIND-SUBJECT-BASE                                
099300                 THRU 447-FIND-SUBJECT-BASE-EXIT                          
099400     END-SEARCH.                                                          
099500 446-FIND-SECTION-SUBJECT-EXIT. EXIT.                                     
099600*SUBJECT MASTER IS SORTED BY SUB-CODE SO SEARCH ALL IS SAFE               
099700 447-FIND-SUBJECT-BASE.                                                   
099800     SET SUBJ-TBL-NDX TO 1.                                               
099900     SEARCH ALL SUBJ-TBL-RTN                                              
100000         AT END                                                           
100100*SUBJECT COULD NOT BE MATCHED TO THE SECTION - FLAG                       
100200*THE ERROR.                                                               
100300             MOVE 'Y' TO TUIT-ERROR-SW                                    
100400             DISPLAY 'RPTBUILD - SUBJECT NOT FOUND, MATRIC '              
100500                 STU-MATRIC-IN                                            
100600         WHEN SUB-CODE-TBL-WS(SUBJ-TBL-NDX)                               
100700              = SEC-SUBJ-TBL-WS(SECT-TBL-NDX)                             
100800             IF SUB-BASEVAL-TBL-WS(SUBJ-TBL-NDX) = ZERO                   
100900*A ZERO BASE VALUE ON THE SUBJECT MASTER IS TREATED                       
101000*AS A DATA ERROR, NOT A LEGITIMATE FREE SUBJECT.                          
101100                 MOVE 'Y' TO TUIT-ERROR-SW                                
101200                 DISPLAY 'RPTBUILD - ZERO BASE VALUE '                    
101300                     STU-MATRIC-IN                                        
101400             ELSE                                                         
101500                 ADD SUB-BASEVAL-TBL-WS(SUBJ-TBL-NDX)                     
101600                     TO STU-SUBJ-TOTAL-WS                                 
101700             END-IF                                                       
101800     END-SEARCH.                                                          
101900 447-FIND-SUBJECT-BASE-EXIT. EXIT.                                        
102000*WRITE THE COURSE SUBTOTAL FOR THE COURSE JUST FINISHED AND               
102100*RESET THE COURSE-LEVEL ACCUMULATORS                                      
102200 450-COURSE-BREAK.                                                        
102300     MOVE CRS-STU-CT-WS      TO RPT-SUB-STU-CT-WS.                        
102400     MOVE CRS-TUITION-TOT-WS TO RPT-SUB-TUITION-WS.                       
102500     WRITE RPT-REC-OUT FROM RPT-SUBTOTAL-WS                               
102600         AFTER ADVANCING 2 LINES.                                         
102700     MOVE ZERO TO CRS-STU-CT-WS CRS-TUITION-TOT-WS.                       
102800 450-COURSE-BREAK-EXIT. EXIT.                                             
102900*WRITE THE HEADING FOR THE COURSE THE DRIVING STUDENT FILE                
103000*HAS JUST ENTERED                                                         
103100 460-COURSE-HEADING.                                                      
103200     MOVE SPACES TO CRSE-NAME-LOOKUP-WS.                                  
103300     SET CRSE-TBL-NDX TO 1.                                               
103400     SEARCH ALL CRSE-TBL-RTN                                              
103500         AT END                                                           
103600             MOVE 'COURSE NOT FOUND' TO CRSE-NAME-LOOKUP-WS               
103700         WHEN CRS-CODE-TBL-WS(CRSE-TBL-NDX) = STU-COURSE-IN               
103800             MOVE CRS-NAME-TBL-WS(CRSE-TBL-NDX)                           
103900                 TO CRSE-NAME-LOOKUP-WS                                   
104000     END-SEARCH.                                                          
104100     MOVE STU-COURSE-IN      TO RPT-CRS-CODE-WS.                          
104200     MOVE CRSE-NAME-LOOKUP-WS TO RPT-CRS-NAME-WS.                         
104300     WRITE RPT-REC-OUT FROM RPT-COURSE-HDR-WS                             
104400         AFTER ADVANCING 2 LINES.                                         
104500 460-COURSE-HEADING-EXIT. EXIT.                                           
104600*WRITE ONE STUDENT DETAIL LINE                                            
104700 480-WRITE-DETAIL-LINE.                                                   
104800     MOVE STU-MATRIC-IN      TO RPT-DET-MATRIC-WS.                        
104900*DETAIL LINE FIELDS, ONE MOVE PER PRINT COLUMN.                           
105000     MOVE STU-NAME-IN        TO RPT-DET-NAME-WS.                          
105100     MOVE STU-ENROLLED-CT-WS TO RPT-DET-ENROLLED-WS.                      
105200     MOVE STU-APPROVED-CT-WS TO RPT-DET-APPROVED-WS.                      
105300     MOVE STU-FAILED-CT-WS   TO RPT-DET-FAILED-WS.                        
105400     MOVE STU-GRADE-AVG-WS   TO RPT-DET-AVERAGE-WS.                       
105500     MOVE TUITION-AMOUNT-WS  TO RPT-DET-TUITION-WS.                       
105600     MOVE STU-GRADE-MTHD-IN  TO RPT-DET-GR-MTHD-WS.                       
105700*LAST TWO COLUMNS PRINT THE METHOD CODES THEMSELVES SO                    
105800*THE READER CAN SEE WHY TWO STUDENTS IN THE SAME                          
105900*COURSE MAY BE GRADED OR BILLED DIFFERENTLY.                              
106000     MOVE STU-TUITION-MTHD-IN TO RPT-DET-TU-MTHD-WS.                      
106100     WRITE RPT-REC-OUT FROM RPT-DETAIL-WS                                 
106200         AFTER ADVANCING 1 LINES.                                         
106300 480-WRITE-DETAIL-LINE-EXIT. EXIT.                                        
106400 700-WRITE-PAGE-HEADING.                                                  
106500     WRITE RPT-REC-OUT FROM RPT-PAGE-HDR-WS                               
106600         AFTER ADVANCING TOP-OF-FORM.                                     
106700 700-WRITE-PAGE-HEADING-EXIT. EXIT.                                       
106800*GRAND TOTALS - STUDENTS, ENROLLMENTS GRADED (NOT MERELY OWNED -          
106900*RQ 3340), APPROVED, FAILED, RECOVERY EXAMS MISSING, TUITION              
107000*BILLED, TUITION ERRORS, AND TONIGHT'S ENRLPOST ACCEPT/REJECT             
107100*COUNTS                                                                   
107200 900-GRAND-TOTALS.                                                        
107300*SEVEN COUNT LINES AND ONE MONEY LINE, EACH BUILT INTO                    
107400*THE SAME REUSABLE WORK AREA FROM WORKING-STORAGE                         
107500*BEFORE ITS OWN WRITE - RQ 3340 ADDED THE GRADED,                         
107600*RECOVERY-MISSING AND TUITION-ERROR LINES.                                
107700     MOVE 'STUDENTS PROCESSED'        TO RPT-GTC-LABEL-WS.                
107800*LINE 1 OF 7 - TOTAL STUDENTS.                                            
107900     MOVE GT-STUDENTS-CT-WS           TO RPT-GTC-VALUE-WS.                
108000     WRITE RPT-REC-OUT FROM RPT-GT-COUNT-LINE-WS                          
108100         AFTER ADVANCING 3 LINES.                                         
108200     MOVE 'ENROLLMENTS GRADED'        TO RPT-GTC-LABEL-WS.                
108300*LINE 2 OF 7 - RQ 3340, EQUALS APPROVED PLUS FAILED.                      
108400     MOVE GT-GRADED-CT-WS             TO RPT-GTC-VALUE-WS.                
108500     WRITE RPT-REC-OUT FROM RPT-GT-COUNT-LINE-WS                          
108600         AFTER ADVANCING 1 LINES.                                         
108700     MOVE 'ENROLLMENTS APPROVED'      TO RPT-GTC-LABEL-WS.                
108800*LINE 3 OF 7.                                                             
108900     MOVE GT-APPROVED-CT-WS           TO RPT-GTC-VALUE-WS.                
109000     WRITE RPT-REC-OUT FROM RPT-GT-COUNT-LINE-WS                          
109100         AFTER ADVANCING 1 LINES.                                         
109200     MOVE 'ENROLLMENTS FAILED'        TO RPT-GTC-LABEL-WS.                
109300*LINE 4 OF 7.                                                             
109400     MOVE GT-FAILED-CT-WS             TO RPT-GTC-VALUE-WS.                
109500     WRITE RPT-REC-OUT FROM RPT-GT-COUNT-LINE-WS                          
109600         AFTER ADVANCING 1 LINES.                                         
109700     MOVE 'RECOVERY EXAM MISSING'     TO RPT-GTC-LABEL-WS.                
109800*LINE 5 OF 7 - RQ 3340.                                                   
109900     MOVE GT-RECMISS-CT-WS            TO RPT-GTC-VALUE-WS.                
110000     WRITE RPT-REC-OUT FROM RPT-GT-COUNT-LINE-WS                          
110100         AFTER ADVANCING 1 LINES.                                         
110200     MOVE 'TOTAL TUITION BILLED'      TO RPT-GTM-LABEL-WS.                
110300*THE ONE MONEY LINE, BETWEEN THE COUNT LINES.                             
110400     MOVE GT-TUITION-TOT-WS           TO RPT-GTM-VALUE-WS.                
110500     WRITE RPT-REC-OUT FROM RPT-GT-MONEY-LINE-WS                          
110600         AFTER ADVANCING 1 LINES.                                         
110700     MOVE 'STUDENTS TUITION IN ERROR'  TO RPT-GTC-LABEL-WS.               
110800*LINE 6 OF 7 - RQ 3340.                                                   
110900     MOVE GT-TUIT-ERROR-CT-WS         TO RPT-GTC-VALUE-WS.                
111000     WRITE RPT-REC-OUT FROM RPT-GT-COUNT-LINE-WS                          
111100         AFTER ADVANCING 1 LINES.                                         
111200     MOVE 'ENRLPOST TXNS ACCEPTED'    TO RPT-GTC-LABEL-WS.                
111300*LINE 7 OF 7, FIRST OF THE TWO ENRLPOST RECONCILIATION                    
111400*LINES.                                                                   
111500     MOVE GT-TXN-ACCEPT-CT-WS         TO RPT-GTC-VALUE-WS.                
111600     WRITE RPT-REC-OUT FROM RPT-GT-COUNT-LINE-WS                          
111700         AFTER ADVANCING 1 LINES.                                         
111800     MOVE 'ENRLPOST TXNS REJECTED'    TO RPT-GTC-LABEL-WS.                
111900*SECOND ENRLPOST RECONCILIATION LINE - ACCEPTED PLUS                      
112000*REJECTED SHOULD EQUAL LAST NIGHT'S TRANSACTION FILE.                     
112100     MOVE GT-TXN-REJECT-CT-WS         TO RPT-GTC-VALUE-WS.                
112200     WRITE RPT-REC-OUT FROM RPT-GT-COUNT-LINE-WS                          
112300         AFTER ADVANCING 1 LINES.                                         
112400 900-GRAND-TOTALS-EXIT. EXIT.                                             
112500 950-CLOSE-RUN.                                                           
112600*CLOSE EVERY FILE OPENED AT 160- ABOVE, THEN DISPLAY                      
112700*THE FINAL STUDENT LOADED/SKIPPED COUNT.                                  
112800     CLOSE CRSE-FILE-IN                                                   
112900           SUBJ-FILE-IN                                                   
113000           SECT-FILE-IN                                                   
113100           STUD-FILE-IN                                                   
113200           ENRL-FILE-IN                                                   
113300           NEWENR-FILE-IN                                                 
113400           ERR-FILE-IN                                                    
113500           RPT-FILE-OUT.                                                  
113600     MOVE STUD-LOAD-CT-WS TO MASTER-LOAD-EDIT-WS.                         
113700     MOVE STUD-SKIP-CT-WS TO MASTER-SKIP-EDIT-WS.                         
113800     DISPLAY 'RPTBUILD - STUDENTS LOADED/SKIPPED: '                       
113900         MASTER-LOAD-EDIT-WS '/' MASTER-SKIP-EDIT-WS.                     
114000     DISPLAY 'RPTBUILD - GRADE/TUITION REPORT RUN COMPLETE'.              
114100 950-CLOSE-RUN-EXIT. EXIT.                                                
114200 END PROGRAM RPTBUILD.                                                    
