000100*=============================================================*           
000200*  STUD-TBL       STUDENT MASTER TABLE (IN-MEMORY)             *          
000300*  COPY MEMBER - REGISTRAR SYSTEMS                            *           
000400*  SHARED BY ENRLPOST AND RPTBUILD.  SORTED ASCENDING ON      *           
000500*  STU-MATRIC-TBL-WS FOR BINARY-SEARCH LOOKUP DURING          *           
000600*  ENROLLMENT VALIDATION AND REPORT BUILD.                    *           
000700*  1985-06-11  R.HALPERN   ORIGINAL MEMBER                    *           
000800*  1991-02-19  T.MEZA      ADDED STU-GR-MTHD/STU-TU-MTHD FOR  *           
000900*                          THE NEW GRADE/TUITION RULE ENGINES *           
001000*  1999-11-03  D.OKAFOR    Y2K - STU-BIRTH-YY-TBL-WS EXPANDED *           
001100*                          TO 4 DIGITS (WAS 2)                *           
001200*=============================================================*           
001300*  CALLING PROGRAM MUST DECLARE STUD-TBL-CT-WS PIC 9(05) COMP  *          
001400*  (THE LOADED-ENTRY COUNT) BEFORE THIS COPY STATEMENT.        *          
001500*=============================================================*           
001600 01  STUD-TABLE.                                                          
001700     05  STUD-TBL-RTN OCCURS 1 TO 5000 TIMES                              
001800                      DEPENDING ON STUD-TBL-CT-WS                         
001900                      ASCENDING KEY IS STU-MATRIC-TBL-WS                  
002000                      INDEXED BY STUD-TBL-NDX.                            
002100         10  STU-MATRIC-TBL-WS     PIC 9(05).                             
002200         10  STU-NAME-TBL-WS       PIC X(40).                             
002300         10  STU-BIRTH-DD-TBL-WS   PIC 9(02).                             
002400         10  STU-BIRTH-MM-TBL-WS   PIC 9(02).                             
002500         10  STU-BIRTH-YY-TBL-WS   PIC 9(04).                             
002600         10  STU-ACTIVE-TBL-WS     PIC X(01).                             
002700         10  STU-CIVIL-TBL-WS      PIC 9(01).                             
002800         10  STU-COURSE-TBL-WS     PIC 9(05).                             
002900         10  STU-GR-MTHD-TBL-WS    PIC X(01).                             
003000         10  STU-TU-MTHD-TBL-WS    PIC X(01).                             
003100         10  FILLER                PIC X(05).                             
