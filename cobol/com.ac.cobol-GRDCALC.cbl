000100*========================================================                 
000200*SYSTEM: STUDENT RECORDS - REGISTRAR SYSTEMS                              
000300*MODULE: GRDCALC  (GRADE CALCULATION ENGINE)                              
000400*DESCRIPTION:                                                             
000500*THIS SUBPROGRAM APPLIES THE FINAL-AVERAGE/RECOVERY GRADE                 
000600*METHOD FOR ONE ENROLLMENT RECORD AND RETURNS THE FINAL                   
000700*GRADE AND PASS/FAIL SITUATION TO THE CALLING PROGRAM.                    
000800*===============================================================          
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. GRDCALC.                                                     
001100 AUTHOR. R.HALPERN.                                                       
001200 INSTALLATION. REGISTRAR SYSTEMS GROUP.                                   
001300 DATE-WRITTEN. 06-11-85.                                                  
001400 DATE-COMPILED.                                                           
001500 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
001600*-----------------------------------------------------------------        
001700*  CHANGE LOG                                                             
001800*-----------------------------------------------------------------        
001900*  06-11-85  R.HALPERN   ORIGINAL PROGRAM.  SIMPLE-AVERAGE                
002000*                        METHOD ONLY (TWO ASSESSMENT SCORES).             
002100*  03-22-87  R.HALPERN   PASSING MARK CHANGED FROM 5.0 TO 6.0             
002200*                        PER REGISTRAR MEMO 87-11.                        
002300*  02-19-91  T.MEZA      ADDED THE RECOVERY-EXAM METHOD (RQ               
002400*                        1147) - GRADE-METHOD 'R'.                        
002500*  02-19-91  T.MEZA      ADDED RECOVERY-MISSING TO FLAG A                 
002600*                        RECOVERY-REQUIRED RECORD WITH NO                 
002700*                        RECOVERY SCORE ON FILE.                          
002800*  08-04-93  T.MEZA      FINAL GRADE NOW CARRIED 2 DECIMALS,              
002900*                        ROUNDED HALF-UP (WAS TRUNCATED).                 
003000*  11-03-99  D.OKAFOR    Y2K REVIEW - NO DATE FIELDS IN THIS              
003100*                        MODULE.  NO CHANGE REQUIRED.                     
003200*  05-14-02  D.OKAFOR    DEFAULT TO SIMPLE-AVERAGE METHOD WHEN            
003300*                        GRADE-METHOD IS BLANK OR UNKNOWN                 
003400*                        (RQ 2208 - BAD DATA FROM CONVERSION).            
003500*  09-30-04  J.ABARA     CLEANED UP COMMENTS FOR THE STUDENT              
003600*                        RECORDS RE-CERTIFICATION AUDIT.                  
003700*-----------------------------------------------------------------        
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400*PASSING MARK AND WORK FIELDS FOR THE AVERAGE CALCULATION                 
004500 01  GRDCALC-CONSTANTS-WS.                                                
004600     05  PASSING-MARK-WS       PIC 9(02)V99 VALUE 6.00.                   
004700     05  FILLER                PIC X(05).                                 
004800*ALTERNATE DIGIT VIEW OF THE PASSING MARK - USED BY THE                   
004900*AUDIT-TRAIL DISPLAY IN 220-SET-SITUATION                                 
005000 01  GRDCALC-CONSTANTS-R REDEFINES GRDCALC-CONSTANTS-WS.                  
005100     05  PASS-MARK-WHOLE-WS    PIC 9(02).                                 
005200     05  PASS-MARK-DECML-WS    PIC 9(02).                                 
005300     05  FILLER                PIC X(05).                                 
005400 01  GRDCALC-WORK-FIELDS-WS.                                              
005500     05  BASE-AVERAGE-WS       PIC 9(02)V99 VALUE ZERO.                   
005600     05  EFF-GRADE-METHOD-WS   PIC X(01)    VALUE 'S'.                    
005700     05  ANSWER-CTR-WS         PIC 9(03) COMP VALUE ZERO.                 
005800     05  FILLER                PIC X(05).                                 
005900*REDEFINITION USED WHEN THE BASE AVERAGE IS RE-EXPRESSED AS               
006000*A SIGNED WORKING FIELD FOR THE ROUNDING COMPARE BELOW                    
006100 01  GRDCALC-SIGNED-VIEW-WS.                                              
006200     05  BASE-SIGNED-WS        PIC S9(02)V99.                             
006300 01  GRDCALC-SIGNED-REDEF-WS REDEFINES GRDCALC-SIGNED-VIEW-WS.            
006400     05  BASE-UNSIGNED-WS      PIC 9(02)V99.                              
006500 LINKAGE SECTION.                                                         
006600 01  GRADE-METHOD           PIC X(01).                                    
006700*'S' SIMPLE-AVERAGE OR 'R' RECOVERY - EDITED AT                           
006800*110-EDIT-GRADE-METHOD BELOW, NOT TRUSTED AS-IS.                          
006900 01  AV1                    PIC 9(02)V9.                                  
007000*FIRST TEST AVERAGE.                                                      
007100 01  AV2                    PIC 9(02)V9.                                  
007200*SECOND TEST AVERAGE - AVERAGED WITH AV1 AT                               
007300*120-COMPUTE-BASE-AVERAGE BELOW.                                          
007400 01  REC-FLAG               PIC X(01).                                    
007500*'Y' IF A RECOVERY EXAM WAS GIVEN - ONLY CONSULTED                        
007600*WHEN THE RECOVERY METHOD APPLIES AND THE STUDENT                         
007700*FELL BELOW THE PASSING MARK.                                             
007800 01  REC-EXAM               PIC 9(02)V9.                                  
007900*RECOVERY EXAM SCORE, IF ANY.                                             
008000 01  FINAL-GRADE            PIC 9(02)V99.                                 
008100*RETURNED TO THE CALLER - SET BY 200- OR 210- BELOW.                      
008200 01  SITUATION              PIC X(01).                                    
008300*'P' PASS OR 'R' RECOVERY - SET BY 220-SET-SITUATION                      
008400*BELOW, ALWAYS AFTER FINAL-GRADE IS KNOWN.                                
008500 01  RECOVERY-MISSING       PIC X(01).                                    
008600*'Y' WHEN THE RECOVERY METHOD NEEDED AN EXAM SCORE                        
008700*THAT WAS NOT ON FILE - THE CALLER (RPTBUILD) ROLLS                       
008800*THIS INTO A GRAND-TOTAL COUNT.                                           
008900*REDEFINITION LETTING THE CALLER'S FINAL GRADE BE VIEWED AS               
009000*THREE SEPARATE EDIT DIGITS FOR DISPLAY DEBUGGING (UPSI-0)                
009100 01  FINAL-GRADE-VIEW REDEFINES FINAL-GRADE.                              
009200     05  FG-WHOLE           PIC 9(02).                                    
009300     05  FG-DECML           PIC 9(02).                                    
009400 PROCEDURE DIVISION USING GRADE-METHOD AV1 AV2                            
009500         REC-FLAG REC-EXAM FINAL-GRADE SITUATION                          
009600         RECOVERY-MISSING.                                                
009700 100-COMPUTE-GRADE.                                                       
009800*MAINLINE - EDIT THE METHOD CODE, COMPUTE THE BASE                        
009900*AVERAGE, THEN APPLY WHICHEVER METHOD IS IN EFFECT.                       
010000     PERFORM 110-EDIT-GRADE-METHOD                                        
010100         THRU 110-EDIT-GRADE-METHOD-EXIT.                                 
010200     PERFORM 120-COMPUTE-BASE-AVERAGE                                     
010300         THRU 120-COMPUTE-BASE-AVERAGE-EXIT.                              
010400     IF EFF-GRADE-METHOD-WS = 'R'                                         
010500         PERFORM 210-APPLY-RECOVERY-METHOD                                
010600             THRU 210-APPLY-RECOVERY-METHOD-EXIT                          
010700     ELSE                                                                 
010800         PERFORM 200-APPLY-SIMPLE-METHOD                                  
010900             THRU 200-APPLY-SIMPLE-METHOD-EXIT                            
011000     END-IF.                                                              
011100     GOBACK.                                                              
011200 100-COMPUTE-GRADE-EXIT. EXIT.                                            
011300*DEFAULT TO SIMPLE AVERAGE WHEN THE METHOD CODE ON THE                    
011400*STUDENT MASTER IS BLANK OR ANYTHING OTHER THAN 'S' OR 'R'                
011500 110-EDIT-GRADE-METHOD.                                                   
011600     MOVE 'S' TO EFF-GRADE-METHOD-WS.                                     
011700     IF GRADE-METHOD = 'S' OR GRADE-METHOD = 'R'                          
011800         MOVE GRADE-METHOD TO EFF-GRADE-METHOD-WS                         
011900     END-IF.                                                              
012000 110-EDIT-GRADE-METHOD-EXIT. EXIT.                                        
012100 120-COMPUTE-BASE-AVERAGE.                                                
012200*STRAIGHT AVERAGE OF THE TWO TEST SCORES, ROUNDED -                       
012300*USED BY BOTH METHODS BELOW AS THE STARTING POINT.                        
012400     COMPUTE BASE-AVERAGE-WS ROUNDED =                                    
012500         (AV1 + AV2) / 2.                                                 
012600 120-COMPUTE-BASE-AVERAGE-EXIT. EXIT.                                     
012700*SIMPLE-AVERAGE METHOD ('S') - FINAL IS JUST THE BASE AVERAGE             
012800 200-APPLY-SIMPLE-METHOD.                                                 
012900*NO RECOVERY EXAM IS POSSIBLE UNDER THIS METHOD, SO                       
013000*RECOVERY-MISSING IS ALWAYS BLANKED.                                      
013100     MOVE SPACE TO RECOVERY-MISSING.                                      
013200     MOVE BASE-AVERAGE-WS TO FINAL-GRADE.                                 
013300     PERFORM 220-SET-SITUATION                                            
013400         THRU 220-SET-SITUATION-EXIT.                                     
013500 200-APPLY-SIMPLE-METHOD-EXIT. EXIT.                                      
013600*RECOVERY METHOD ('R') - RECOVERY ONLY MATTERS WHEN THE BASE              
013700*AVERAGE FELL BELOW THE PASSING MARK                                      
013800 210-APPLY-RECOVERY-METHOD.                                               
013900     MOVE SPACE TO RECOVERY-MISSING.                                      
014000     IF BASE-AVERAGE-WS >= PASSING-MARK-WS                                
014100*ALREADY PASSING ON THE BASE AVERAGE - THE RECOVERY                       
014200*EXAM, IF ANY, IS IGNORED ENTIRELY.                                       
014300         MOVE BASE-AVERAGE-WS TO FINAL-GRADE                              
014400     ELSE                                                                 
014500         IF REC-FLAG = 'Y'                                                
014600*BELOW THE PASSING MARK AND A RECOVERY SCORE IS ON                        
014700*FILE - AVERAGE THE BASE AVERAGE WITH IT.                                 
014800             COMPUTE FINAL-GRADE ROUNDED =                                
014900                 (BASE-AVERAGE-WS + REC-EXAM) / 2                         
015000         ELSE                                                             
015100             MOVE BASE-AVERAGE-WS TO FINAL-GRADE                          
015200*NO RECOVERY SCORE ON FILE - THE FAILING BASE                             
015300*AVERAGE STANDS AS THE FINAL GRADE, BUT THE MISSING                       
015400*EXAM IS FLAGGED FOR THE CALLER.                                          
015500             MOVE 'Y' TO RECOVERY-MISSING                                 
015600         END-IF                                                           
015700     END-IF.                                                              
015800     PERFORM 220-SET-SITUATION                                            
015900         THRU 220-SET-SITUATION-EXIT.                                     
016000 210-APPLY-RECOVERY-METHOD-EXIT. EXIT.                                    
016100 220-SET-SITUATION.                                                       
016200*A MISSING RECOVERY EXAM ALWAYS SITUATES THE STUDENT                      
016300*'R' REGARDLESS OF THE FINAL GRADE, SINCE THE GRADE                       
016400*ITSELF WAS NEVER PROPERLY DETERMINED.                                    
016500     IF RECOVERY-MISSING = 'Y'                                            
016600         MOVE 'R' TO SITUATION                                            
016700     ELSE                                                                 
016800         IF FINAL-GRADE >= PASSING-MARK-WS                                
016900*RECOVERY EXAM WAS ON FILE (OR THE METHOD WAS                             
017000*SIMPLE) - SITUATE ON THE FINAL GRADE ITSELF.                             
017100             MOVE 'P' TO SITUATION                                        
017200         ELSE                                                             
017300             MOVE 'R' TO SITUATION                                        
017400         END-IF                                                           
017500     END-IF.                                                              
017600     ADD 1 TO ANSWER-CTR-WS.                                              
017700*STANDALONE CALL-COUNT, NEVER RETURNED TO THE                             
017800*CALLER - CARRIED OVER FROM THE ORIGINAL 1985                             
017900*PROGRAM'S OWN DIAGNOSTIC DISPLAY, NO LONGER WIRED                        
018000*TO ANY DISPLAY STATEMENT.                                                
018100 220-SET-SITUATION-EXIT. EXIT.                                            
018200 END PROGRAM GRDCALC.                                                     
