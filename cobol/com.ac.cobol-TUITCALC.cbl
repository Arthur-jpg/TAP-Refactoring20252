000100*========================================================                 
000200*SYSTEM: STUDENT RECORDS - REGISTRAR SYSTEMS                              
000300*MODULE: TUITCALC  (MONTHLY TUITION CALCULATION ENGINE)                   
000400*DESCRIPTION:                                                             
000500*THIS SUBPROGRAM APPLIES THE STANDARD OR QUANTITY-DISCOUNT                
000600*TUITION METHOD TO A STUDENT'S ENROLLED-SUBJECT TOTAL AND                 
000700*RETURNS THE MONTHLY TUITION AMOUNT TO THE CALLING PROGRAM.               
000800*THE CALLER (RPTBUILD) HAS ALREADY SUMMED THE ENROLLED                    
000900*SUBJECTS' BASE VALUES; THIS MODULE ONLY APPLIES THE METHOD.              
001000*===============================================================          
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID. TUITCALC.                                                    
001300 AUTHOR. R.HALPERN.                                                       
001400 INSTALLATION. REGISTRAR SYSTEMS GROUP.                                   
001500 DATE-WRITTEN. 07-02-85.                                                  
001600 DATE-COMPILED.                                                           
001700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
001800*-----------------------------------------------------------------        
001900*  CHANGE LOG                                                             
002000*-----------------------------------------------------------------        
002100*  07-02-85  R.HALPERN   ORIGINAL PROGRAM.  STANDARD METHOD               
002200*                        ONLY - TUITION IS THE SUBJECT TOTAL.             
002300*  03-22-87  R.HALPERN   MONEY NOW ROUNDED HALF-UP AT EVERY               
002400*                        COMPUTE PER REGISTRAR MEMO 87-11.                
002500*  02-19-91  T.MEZA      ADDED THE QUANTITY-DISCOUNT METHOD               
002600*                        (RQ 1147) - TUITION-METHOD 'D',                  
002700*                        10% OFF FOR 5 OR MORE ENROLLMENTS.               
002800*  11-03-99  D.OKAFOR    Y2K REVIEW - NO DATE FIELDS IN THIS              
002900*                        MODULE.  NO CHANGE REQUIRED.                     
003000*  05-14-02  D.OKAFOR    DEFAULT TO STANDARD METHOD WHEN                  
003100*                        TUITION-METHOD IS BLANK OR                       
003200*                        UNKNOWN (RQ 2208).                               
003300*  09-30-04  J.ABARA     CLEANED UP COMMENTS FOR THE STUDENT              
003400*                        RECORDS RE-CERTIFICATION AUDIT.                  
003500*-----------------------------------------------------------------        
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200*DISCOUNT RULE CONSTANTS                                                  
004300 01  TUITCALC-CONSTANTS-WS.                                               
004400     05  DISCOUNT-RATE-WS      PIC V99      VALUE .10.                    
004500     05  DISCOUNT-MIN-CNT-WS   PIC 9(03) COMP VALUE 5.                    
004600     05  FILLER                PIC X(05).                                 
004700 01  TUITCALC-WORK-FIELDS-WS.                                             
004800     05  EFF-TUIT-METHOD-WS    PIC X(01)     VALUE 'P'.                   
004900     05  DISCOUNT-AMT-WS       PIC 9(07)V99  VALUE ZERO.                  
005000     05  ANSWER-CTR-WS         PIC 9(05) COMP VALUE ZERO.                 
005100     05  FILLER                PIC X(05).                                 
005200*ALTERNATE VIEW OF THE DISCOUNT AMOUNT - SEPARATE INTEGER                 
005300*AND CENTS PORTIONS, USED BY THE ROUNDING-VERIFICATION                    
005400*DISPLAY ADDED DURING THE 1991 ENHANCEMENT                                
005500 01  DISCOUNT-AMT-R REDEFINES DISCOUNT-AMT-WS.                            
005600     05  DISC-INTEGER-WS       PIC 9(07).                                 
005700     05  DISC-CENTS-WS         PIC 9(02).                                 
005800 LINKAGE SECTION.                                                         
005900 01  TUITION-METHOD         PIC X(01).                                    
006000*'P' STANDARD OR 'D' QUANTITY-DISCOUNT - EDITED AT                        
006100*110-EDIT-TUITION-METHOD BELOW, NOT TRUSTED AS-IS.                        
006200 01  ENROLL-COUNT           PIC 9(03) COMP.                               
006300*HOW MANY SECTIONS THE STUDENT IS ENROLLED IN -                           
006400*COMPARED AGAINST DISCOUNT-MIN-CNT-WS BELOW.                              
006500 01  STD-TOTAL              PIC 9(07)V99.                                 
006600*CALLER'S SUM OF ENROLLED-SUBJECT BASE VALUES -                           
006700*THE STARTING POINT BOTH METHODS WORK FROM.                               
006800 01  TUITION-AMOUNT         PIC 9(07)V99.                                 
006900*RETURNED TO THE CALLER - SET BY 200- OR 210- BELOW.                      
007000*ALTERNATE DIGIT VIEW OF THE STANDARD TOTAL, KEPT FOR THE                 
007100*SAME AUDIT DISPLAY AS DISCOUNT-AMT-R ABOVE                               
007200 01  STD-TOTAL-R REDEFINES STD-TOTAL.                                     
007300     05  STD-INTEGER        PIC 9(07).                                    
007400     05  STD-CENTS          PIC 9(02).                                    
007500*ALTERNATE DIGIT VIEW OF THE RETURNED TUITION AMOUNT                      
007600 01  TUITION-AMOUNT-R REDEFINES TUITION-AMOUNT.                           
007700     05  TUIT-INTEGER       PIC 9(07).                                    
007800     05  TUIT-CENTS         PIC 9(02).                                    
007900 PROCEDURE DIVISION USING TUITION-METHOD ENROLL-COUNT                     
008000         STD-TOTAL TUITION-AMOUNT.                                        
008100 100-COMPUTE-TUITION.                                                     
008200*MAINLINE - EDIT THE METHOD CODE, THEN APPLY                              
008300*WHICHEVER TUITION METHOD IS IN EFFECT.                                   
008400     PERFORM 110-EDIT-TUITION-METHOD                                      
008500         THRU 110-EDIT-TUITION-METHOD-EXIT.                               
008600     IF EFF-TUIT-METHOD-WS = 'D'                                          
008700         PERFORM 210-APPLY-DISCOUNT-METHOD                                
008800             THRU 210-APPLY-DISCOUNT-METHOD-EXIT                          
008900     ELSE                                                                 
009000         PERFORM 200-APPLY-STANDARD-METHOD                                
009100             THRU 200-APPLY-STANDARD-METHOD-EXIT                          
009200     END-IF.                                                              
009300     ADD 1 TO ANSWER-CTR-WS.                                              
009400     GOBACK.                                                              
009500 100-COMPUTE-TUITION-EXIT. EXIT.                                          
009600*DEFAULT TO STANDARD WHEN THE METHOD CODE ON THE STUDENT                  
009700*MASTER IS BLANK OR ANYTHING OTHER THAN 'P' OR 'D'                        
009800 110-EDIT-TUITION-METHOD.                                                 
009900     MOVE 'P' TO EFF-TUIT-METHOD-WS.                                      
010000     IF TUITION-METHOD = 'P' OR TUITION-METHOD = 'D'                      
010100         MOVE TUITION-METHOD TO EFF-TUIT-METHOD-WS                        
010200     END-IF.                                                              
010300 110-EDIT-TUITION-METHOD-EXIT. EXIT.                                      
010400*STANDARD METHOD ('P') - TUITION IS THE SUBJECT TOTAL AS-IS               
010500 200-APPLY-STANDARD-METHOD.                                               
010600*NO DISCOUNT APPLIES UNDER THIS METHOD - TUITION IS                       
010700*BILLED AT THE FULL SUBJECT TOTAL.                                        
010800     MOVE STD-TOTAL TO TUITION-AMOUNT.                                    
010900 200-APPLY-STANDARD-METHOD-EXIT. EXIT.                                    
011000*QUANTITY-DISCOUNT METHOD ('D') - 10% OFF WHEN 5 OR MORE                  
011100*SECTIONS ARE ON THE STUDENT'S GRADE BOOK, ELSE STANDARD                  
011200 210-APPLY-DISCOUNT-METHOD.                                               
011300     IF ENROLL-COUNT >= DISCOUNT-MIN-CNT-WS                               
011400*FIVE OR MORE ENROLLED SECTIONS EARNS THE DISCOUNT -                      
011500*FEWER FALLS THROUGH TO THE ELSE BELOW, SAME RESULT                       
011600*AS THE STANDARD METHOD.                                                  
011700         COMPUTE DISCOUNT-AMT-WS ROUNDED =                                
011800*DISCOUNT IS COMPUTED SEPARATELY, THEN SUBTRACTED,                        
011900*RATHER THAN MULTIPLYING BY (1 - RATE) DIRECTLY, SO                       
012000*THE DOLLAR DISCOUNT ITSELF ROUNDS THE SAME WAY IT                        
012100*WOULD IF AN OPERATOR COMPUTED IT BY HAND.                                
012200             STD-TOTAL * DISCOUNT-RATE-WS                                 
012300         COMPUTE TUITION-AMOUNT ROUNDED =                                 
012400             STD-TOTAL - DISCOUNT-AMT-WS                                  
012500     ELSE                                                                 
012600         MOVE STD-TOTAL TO TUITION-AMOUNT                                 
012700*FEWER THAN THE MINIMUM ENROLLED SECTIONS - NO                            
012800*DISCOUNT, SAME AS THE STANDARD METHOD.                                   
012900     END-IF.                                                              
013000 210-APPLY-DISCOUNT-METHOD-EXIT. EXIT.                                    
013100 END PROGRAM TUITCALC.                                                    
