000100*=============================================================*           
000200*  SUBJ-TBL       SUBJECT MASTER TABLE (IN-MEMORY)             *          
000300*  COPY MEMBER - REGISTRAR SYSTEMS                            *           
000400*  HOLDS SUBJECTS LOADED FROM THE SUBJECTS MASTER FILE,       *           
000500*  SORTED BY SUB-CODE, FOR BINARY-SEARCH LOOKUP.  BASE VALUE  *           
000600*  IS THE MONTHLY PRICE USED BY THE TUITION ENGINE.           *           
000700*  1985-06-11  R.HALPERN   ORIGINAL MEMBER                    *           
000800*  1991-02-19  T.MEZA      ADDED SUB-COURSE-TBL-WS FOR THE    *           
000900*                          COURSE/SUBJECT CROSS-EDIT          *           
001000*=============================================================*           
001100*  CALLING PROGRAM MUST DECLARE SUBJ-TBL-CT-WS PIC 9(05) COMP  *          
001200*  (THE LOADED-ENTRY COUNT) BEFORE THIS COPY STATEMENT.        *          
001300*=============================================================*           
001400 01  SUBJ-TABLE.                                                          
001500     05  SUBJ-TBL-RTN OCCURS 1 TO 1000 TIMES                              
001600                      DEPENDING ON SUBJ-TBL-CT-WS                         
001700                      ASCENDING KEY IS SUB-CODE-TBL-WS                    
001800                      INDEXED BY SUBJ-TBL-NDX.                            
001900         10  SUB-CODE-TBL-WS       PIC 9(05).                             
002000         10  SUB-NAME-TBL-WS       PIC X(40).                             
002100         10  SUB-COURSE-TBL-WS     PIC 9(05).                             
002200         10  SUB-BASEVAL-TBL-WS    PIC 9(05)V99.                          
002300         10  FILLER                PIC X(05).                             
