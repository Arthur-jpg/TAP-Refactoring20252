000100*=============================================================*           
000200*  ENRL-TBL       ENROLLMENT (GRADE BOOK) TABLE (IN-MEMORY)   *           
000300*  COPY MEMBER - REGISTRAR SYSTEMS                            *           
000400*  SHARED BY ENRLPOST (DUPLICATE-ENROLLMENT CHECK) AND        *           
000500*  RPTBUILD (GRADE/TUITION COMPUTATION).  LOADED FROM THE     *           
000600*  ENROLLMENTS MASTER, ONE ENTRY PER STUDENT-PER-SECTION.     *           
000700*  1985-06-11  R.HALPERN   ORIGINAL MEMBER                    *           
000800*  1991-02-19  T.MEZA      ADDED ENR-RFLAG-TBL-WS/ENR-REXAM   *           
000900*                          FOR THE RECOVERY EXAM RULE         *           
001000*=============================================================*           
001100*  CALLING PROGRAM MUST DECLARE ENRL-TBL-CT-WS PIC 9(05) COMP  *          
001200*  (THE LOADED-ENTRY COUNT) BEFORE THIS COPY STATEMENT.        *          
001300*=============================================================*           
001400 01  ENRL-TABLE.                                                          
001500     05  ENRL-TBL-RTN OCCURS 1 TO 12000 TIMES                             
001600                      DEPENDING ON ENRL-TBL-CT-WS                         
001700                      ASCENDING KEY IS ENR-MATRIC-TBL-WS                  
001800                      INDEXED BY ENRL-TBL-NDX.                            
001900         10  ENR-MATRIC-TBL-WS     PIC 9(05).                             
002000         10  ENR-SEC-CD-TBL-WS     PIC 9(05).                             
002100         10  ENR-SEC-YR-TBL-WS     PIC 9(04).                             
002200         10  ENR-SEC-SM-TBL-WS     PIC 9(01).                             
002300         10  ENR-AV1-TBL-WS        PIC 9(02)V9.                           
002400         10  ENR-AV2-TBL-WS        PIC 9(02)V9.                           
002500         10  ENR-REXAM-TBL-WS      PIC 9(02)V9.                           
002600         10  ENR-RFLAG-TBL-WS      PIC X(01).                             
002700         10  ENR-ABSNC-TBL-WS      PIC 9(03).                             
002800         10  ENR-SITU-TBL-WS       PIC X(01).                             
002900         10  FILLER                PIC X(05).                             
